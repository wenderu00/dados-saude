000100*****************************************************************
000200*   RECORD LAYOUT  -  EQP-MASTER-RECORD
000300*   FILE  -  EQPMSTR  (DADOS CONSOLIDADOS FINAIS)
000400*   ONE CONSOLIDATED EQUIPMENT ROW - INVENTORY, CRITICALITY,
000500*   ACCUMULATED EXTERNAL MAINTENANCE COST AND REPLACEMENT
000600*   PRIORITY SCORE.  WRITTEN BY CSTCONSL (SCORE NOT YET SET),
000700*   REWRITTEN IN PRIORITY-DESCENDING ORDER BY PRIORSCR, AND READ
000800*   BY EQPANRPT FOR THE ANALYSIS REPORT AND BUDGET SIMULATION.
000900*****************************************************************
001000*   MAINT HISTORY
001100*   08/18/03  RHM  ORIGINAL LAYOUT FOR EQUIPMENT PRIORITY BATCH
001200*   05/26/14  TLK  ADDED ACQ-DATE-PARTS REDEFINES FOR AGE EDITS
001300*****************************************************************
001400     01  EQP-MASTER-RECORD.
001500         05  EQM-IDENTIFIER          PIC X(21).
001600         05  EQM-EQUIP-TYPE          PIC X(30).
001700         05  EQM-MODEL               PIC X(30).
001800         05  EQM-BRAND               PIC X(20).
001900         05  EQM-LOCATION            PIC X(30).
002000         05  EQM-CRITICALITY         PIC 9(1)V99.
002100         05  EQM-ACQ-DATE            PIC X(10).
002200         05  EQM-ACQ-DATE-PARTS REDEFINES EQM-ACQ-DATE.
002300             10  EQM-ACQ-YYYY        PIC X(4).
002400             10  FILLER              PIC X(1).
002500             10  EQM-ACQ-MM          PIC X(2).
002600             10  FILLER              PIC X(1).
002700             10  EQM-ACQ-DD          PIC X(2).
002800         05  EQM-STATUS              PIC X(15).
002900         05  EQM-ACQ-VALUE           PIC S9(9)V99 COMP-3.
003000         05  EQM-EXT-COST-TOTAL      PIC S9(9)V99 COMP-3.
003100         05  EQM-PRIORITY-SCORE      PIC 9(1)V9(4) COMP-3.
003200         05  FILLER                  PIC X(26).
