000100*****************************************************************
000200*   RECORD LAYOUT  -  CRIT-WORKSHEET-RECORD
000300*   FILE  -  CRITSHET  (PLANILHA DE EQUIPAMENTOS FINAL)
000400*   ONE MODEL/CRITICALITY ROW FROM THE CRITICALITY WORKBOOK.
000500*   THE WORKBOOK CARRIES SEVERAL PREAMBLE ROWS AHEAD OF THE REAL
000600*   HEADER; THE READING PROGRAM SKIPS THEM, NOT THIS LAYOUT.
000700*****************************************************************
000800*   MAINT HISTORY
000900*   07/28/03  RHM  ORIGINAL LAYOUT FOR EQUIPMENT PRIORITY BATCH
001000*****************************************************************
001100     01  CRIT-WORKSHEET-RECORD.
001200         05  CRW-CRITICALITY         PIC 9(1)V99.
001300         05  CRW-EQUIP-TYPE          PIC X(30).
001400         05  CRW-MODEL               PIC X(30).
001500         05  CRW-SUPPLIER            PIC X(30).
001600         05  FILLER                  PIC X(7).
