000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CURCLEN.
000300 AUTHOR. R. H. MOTTA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/95.
000600 DATE-COMPILED. 03/18/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - CLEANS ONE BRAZILIAN-FORMATTED
001300*          CURRENCY TEXT FIELD (EXAMPLE  R$ 1.234,56 ) INTO A
001400*          PACKED AMOUNT WITH 2 DECIMAL PLACES.
001500*
001600*          THE FIELD IS SCANNED ONE CHARACTER AT A TIME; ONLY
001700*          DIGITS AND THE DECIMAL COMMA ARE ACCUMULATED - THE
001800*          "R$" LITERAL, THOUSANDS DOTS AND BLANKS ARE SKIPPED
001900*          RATHER THAN STRIPPED OUT FIRST, SO NO INTERMEDIATE
002000*          COMPACTING STEP IS NEEDED.  A FIELD WITH NO DIGITS AT
002100*          ALL COMES BACK ZERO.
002200*
002300*          CALLED BY OSMIGRAT (NOT USED - COST TEXT PASSES
002400*          THROUGH UNCLEANED ON THAT STEP), CSTCONSL AND
002500*          EQPANRPT.
002600*
002700*****************************************************************
002800*    MAINTENANCE HISTORY
002900*    03/18/95  RHM  ORIGINAL PROGRAM - EQUIPMENT PRIORITY BATCH
003000*    09/02/96  TLK  SKIP LOGIC NOW IGNORES ANY CHARACTER OTHER
003100*                   THAN A DIGIT OR THE DECIMAL COMMA - COVERS A
003200*                   STRAY SEMICOLON SEEN IN ONE SUPPLIER EXTRACT
003300*    11/23/98  PDQ  Y2K - NO DATE FIELDS IN THIS SUBPROGRAM;
003400*                   REVIEWED FOR COMPLIANCE, NO CHANGE REQUIRED
003500*    02/09/02  CJW  CAPPED THE DECIMAL ACCUMULATOR AT 2 DIGITS -
003600*                   A MALFORMED ROW WAS CARRYING A 3RD DIGIT
003700*                   AFTER THE COMMA AND OVERSTATING THE CENTS
003800*****************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  WS-WORK-TEXT                PIC X(15).
005100 01  WS-WORK-TEXT-PARTS REDEFINES WS-WORK-TEXT.
005200     05  WS-WORK-CHAR OCCURS 15 TIMES PIC X(1).
005300
005400     05  FILLER                      PIC X(02).
005500 01  WS-SCAN-FIELDS.
005600     05  WS-I                    PIC 9(2) COMP.
005700     05  WS-CHAR                 PIC X(1).
005800     05  WS-DIGIT-VAL             PIC 9(1).
005900     05  WS-INT-ACCUM            PIC 9(9) COMP.
006000     05  WS-DEC-ACCUM            PIC 9(9) COMP.
006100     05  WS-DEC-DIGITS           PIC 9(1) COMP.
006200     05  WS-SEEN-COMMA-SW        PIC X(1) VALUE "N".
006300         88 WS-SEEN-COMMA    VALUE "Y".
006400     05  WS-ANY-DIGIT-SW         PIC X(1) VALUE "N".
006500         88 WS-ANY-DIGIT     VALUE "Y".
006600     05  FILLER                      PIC X(02).
006700 01  WS-SCAN-SWITCH-BYTES REDEFINES WS-SCAN-FIELDS.
006800     05  FILLER                  PIC X(17).
006900     05  WS-SEEN-COMMA-BYTE      PIC X(1).
007000     05  WS-ANY-DIGIT-BYTE       PIC X(1).
007100
007200 01  WS-RESULT-FIELDS.
007300     05  WS-RESULT-AMOUNT        PIC S9(9)V99 COMP-3.
007400     05  FILLER                      PIC X(02).
007500 01  WS-RESULT-EDIT REDEFINES WS-RESULT-FIELDS.
007600     05  WS-RESULT-DISPLAY       PIC S9(9)V99.
007700
007800     05  FILLER                      PIC X(02).
007900 LINKAGE SECTION.
008000 01  CC-RAW-TEXT                 PIC X(15).
008100 01  CC-CLEAN-AMOUNT             PIC S9(9)V99 COMP-3.
008200
008300 PROCEDURE DIVISION USING CC-RAW-TEXT, CC-CLEAN-AMOUNT.
008400     MOVE CC-RAW-TEXT TO WS-WORK-TEXT.
008500     MOVE 0      TO WS-INT-ACCUM, WS-DEC-ACCUM, WS-DEC-DIGITS.
008600     MOVE "N"    TO WS-SEEN-COMMA-SW, WS-ANY-DIGIT-SW.
008700
008800     PERFORM 100-SCAN-ONE-CHAR THRU 100-EXIT
008900             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.
009000
009100     IF  WS-DEC-DIGITS = 1
009200         COMPUTE WS-DEC-ACCUM = WS-DEC-ACCUM * 10
009300     END-IF.
009400
009500     IF  WS-ANY-DIGIT
009600         COMPUTE WS-RESULT-AMOUNT =
009700                 WS-INT-ACCUM + (WS-DEC-ACCUM / 100)
009800     ELSE
009900         MOVE 0 TO WS-RESULT-AMOUNT
010000     END-IF.
010100
010200     MOVE WS-RESULT-AMOUNT TO CC-CLEAN-AMOUNT.
010300     GOBACK.
010400
010500 100-SCAN-ONE-CHAR.
010600     MOVE WS-WORK-CHAR(WS-I) TO WS-CHAR.
010700     EVALUATE TRUE
010800         WHEN WS-CHAR >= "0" AND WS-CHAR <= "9"
010900             MOVE WS-CHAR TO WS-DIGIT-VAL
011000             MOVE "Y"     TO WS-ANY-DIGIT-SW
011100             IF  WS-SEEN-COMMA
011200                 IF  WS-DEC-DIGITS < 2
011300                     COMPUTE WS-DEC-ACCUM =
011400                             WS-DEC-ACCUM * 10 + WS-DIGIT-VAL
011500                     ADD 1 TO WS-DEC-DIGITS
011600                 END-IF
011700             ELSE
011800                 COMPUTE WS-INT-ACCUM =
011900                         WS-INT-ACCUM * 10 + WS-DIGIT-VAL
012000             END-IF
012100         WHEN WS-CHAR = ","
012200             MOVE "Y" TO WS-SEEN-COMMA-SW
012300         WHEN OTHER
012400*           "R", "$", ".", BLANK AND ANYTHING ELSE IS SKIPPED
012500             CONTINUE
012600     END-EVALUATE.
012700 100-EXIT.
012800     EXIT.
