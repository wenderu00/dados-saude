000100*****************************************************************
000200*   RECORD LAYOUT  -  OS-CURRENT-RECORD
000300*   FILE  -  OSCURRNT  (SERVICO EXTERNO - CURRENT PERIOD)
000400*   ONE CORRECTIVE SERVICE-ORDER ROW FROM THE CURRENT SYSTEM.
000500*****************************************************************
000600*   MAINT HISTORY
000700*   07/14/03  RHM  ORIGINAL LAYOUT FOR EQUIPMENT PRIORITY BATCH
000800*****************************************************************
000900     01  OS-CURRENT-RECORD.
001000         05  OSC-OS-NUMBER           PIC X(10).
001100         05  OSC-IDENTIFIER          PIC X(21).
001200         05  OSC-EQUIP-TYPE          PIC X(30).
001300         05  OSC-MODEL               PIC X(30).
001400         05  OSC-MANUFACTURER        PIC X(20).
001500         05  OSC-START-DATE          PIC X(10).
001600         05  OSC-END-DATE            PIC X(10).
001700         05  OSC-SUPPLIER            PIC X(30).
001800         05  OSC-COST-RAW            PIC X(15).
001900         05  FILLER                  PIC X(24).
