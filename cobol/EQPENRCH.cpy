000100*****************************************************************
000200*   RECORD LAYOUT  -  EQP-ENRICHED-RECORD
000300*   FILE  -  EQPENR    (INVENTORY ENRICHED WITH MODEL CRITICALITY)
000400*   BUILT BY CRITENR FROM EQPINV, THE SAME EQUIPMENT ROW CARRYING
000500*   THE MODEL'S CRITICALITY WEIGHT AND THE LOADER-DERIVED STATUS.
000600*   ONLY MODELS FOUND ON THE CRITICALITY WORKBOOK SURVIVE.
000700*****************************************************************
000800*   MAINT HISTORY
000900*   08/11/03  RHM  ORIGINAL LAYOUT FOR EQUIPMENT PRIORITY BATCH
001000*   08/10/26  DKS  EQE-ALLOW-OS-FLAG WIDENED TO X(4) TO MATCH
001100*                  EQPINVTY - AUDIT REQUEST 26-0311
001200*****************************************************************
001300     01  EQP-ENRICHED-RECORD.
001400         05  EQE-IDENTIFIER          PIC X(21).
001500         05  EQE-EQUIP-TYPE          PIC X(30).
001600         05  EQE-MODEL               PIC X(30).
001700         05  EQE-BRAND               PIC X(20).
001800         05  EQE-LOCATION            PIC X(30).
001900         05  EQE-ACQ-DATE            PIC X(10).
002000         05  EQE-ACQ-VALUE           PIC S9(9)V99 COMP-3.
002100         05  EQE-RETIRED-FLAG        PIC X(3).
002200         05  EQE-ALLOW-OS-FLAG       PIC X(4).
002300         05  EQE-CRITICALITY         PIC 9(1)V99.
002400         05  EQE-LOAD-STATUS         PIC X(15).
002500         05  FILLER                  PIC X(8).
