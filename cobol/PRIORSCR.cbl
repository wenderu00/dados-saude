000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRIORSCR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          LOADS THE CONSOLIDATED EQUIPMENT MASTER INTO AN
001300*          IN-STORAGE TABLE (THE SCORE IS A POPULATION STATISTIC,
001400*          SO ALL ROWS MUST BE ON HAND AT ONCE), FINDS THE MIN
001500*          AND MAX EXTERNAL-COST-TOTAL ACROSS THE TABLE, SCORES
001600*          EACH ROW, THEN SORTS THE TABLE DESCENDING BY THE SCORE
001700*          AND REWRITES THE MASTER FILE IN THAT ORDER.
001800*
001900*          THIS SHOP'S JOBS DO NOT USE THE SORT VERB - A TABLE-
002000*          DRIVEN INSERTION SORT IS USED INSTEAD, AS IT ALWAYS
002100*          HAS BEEN ON THE TREATMENT AND PATIENT TABLES.
002200*
002300*          IN/OUT FILE  -  EQPMSTR  (CONSOLIDATED EQUIP MSTR)
002400*
002500*****************************************************************
002600*    MAINTENANCE HISTORY
002700*    01/01/08  JS   ORIGINAL PROGRAM (LAB TEST TABLE SEARCH)
002800*    10/21/08  RHM  CONVERTED TO EQUIP PRIORITY BATCH - REPLACED
002900*                   THE LAB-TEST SEARCH TABLE WITH THE EQUIPMENT
003000*                   TABLE, ADDED THE MIN/MAX PASS AND THE SCORING
003100*                   AND SORT PARAGRAPHS
003200*    11/23/98  PDQ  Y2K - RUN-DATE ACCEPT CHANGED FROM 2-DIGIT TO
003300*                   4-DIGIT YEAR SO THE AGE CRITERION WOULD NOT
003400*                   MISCOMPARE ACROSS THE CENTURY BOUNDARY
003500*    04/02/12  TLK  COST-NORM NOW FORCED TO ZERO WHEN MAX-COST
003600*                   AND MIN-COST ARE EQUAL - A ZERO-COST SET WAS
003700*                   ABENDING ON THE DIVIDE
003800*    09/19/13  CJW  INSERTION SORT LEFT STABLE ON TIES - THE SHIFT
003900*                   LOOP ONLY MOVES STRICTLY SMALLER SCORES DOWN
004000*    08/10/26  DKS  AUDIT REQUEST 26-0311 - 460-CHECK-AGE USED
004100*                   STRICT "LESS THAN" ON THE DAY, SO EQUIPMENT
004200*                   EXACTLY 10 YEARS OLD TODAY SCORED AS YOUNG.
004300*                   CHANGED TO "LESS THAN OR EQUAL" SO THE
004400*                   10-YEAR ANNIVERSARY ITSELF COUNTS AS OLD
004500*****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT EQPMSTR
006000     ASSIGN TO UT-S-EQPMSTR
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS MFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC                      PIC X(130).
007300
007400 FD  EQPMSTR
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 200 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS EQP-MASTER-RECORD.
008000     COPY EQPMSTR.
008100
008200 WORKING-STORAGE SECTION.
008300 01  FILE-STATUS-CODES.
008400     05  MFCODE                      PIC X(2).
008500         88 CODE-READ-MSTR       VALUE SPACES.
008600         88 NO-MORE-MSTR         VALUE "10".
008700
008800     05  FILLER                      PIC X(02).
008900 01  MSTR-TABLE.
009000     05  MSTR-TBL-ENTRY OCCURS 5000 TIMES.
009100         10  MSTR-TBL-IDENTIFIER      PIC X(21).
009200         10  MSTR-TBL-EQUIP-TYPE      PIC X(30).
009300         10  MSTR-TBL-MODEL           PIC X(30).
009400         10  MSTR-TBL-BRAND           PIC X(20).
009500         10  MSTR-TBL-LOCATION        PIC X(30).
009600         10  MSTR-TBL-CRITICALITY     PIC 9(1)V99.
009700         10  MSTR-TBL-ACQ-DATE        PIC X(10).
009800         10  MSTR-TBL-ACQ-DATE-PARTS REDEFINES MSTR-TBL-ACQ-DATE.
009900             15  MSTR-TBL-ACQ-YYYY    PIC X(4).
010000             15  FILLER               PIC X(1).
010100             15  MSTR-TBL-ACQ-MM      PIC X(2).
010200             15  FILLER               PIC X(1).
010300             15  MSTR-TBL-ACQ-DD      PIC X(2).
010400         10  MSTR-TBL-STATUS          PIC X(15).
010500         10  MSTR-TBL-ACQ-VALUE       PIC S9(9)V99 COMP-3.
010600         10  MSTR-TBL-EXT-COST-TOTAL  PIC S9(9)V99 COMP-3.
010700         10  MSTR-TBL-AGE-FLAG        PIC 9(1) COMP.
010800         10  MSTR-TBL-PRIORITY-SCORE  PIC 9(1)V9(4) COMP-3.
010900 01  MSTR-TABLE-VIEW REDEFINES MSTR-TABLE.
011000     05  MSTR-TBL-RAW OCCURS 5000 TIMES PIC X(166).
011100
011200     05  FILLER                      PIC X(02).
011300 01  WS-SORT-KEY.
011400     05  WS-SORT-KEY-IDENTIFIER       PIC X(21).
011500     05  WS-SORT-KEY-EQUIP-TYPE       PIC X(30).
011600     05  WS-SORT-KEY-MODEL            PIC X(30).
011700     05  WS-SORT-KEY-BRAND            PIC X(20).
011800     05  WS-SORT-KEY-LOCATION         PIC X(30).
011900     05  WS-SORT-KEY-CRITICALITY      PIC 9(1)V99.
012000     05  WS-SORT-KEY-ACQ-DATE         PIC X(10).
012100     05  WS-SORT-KEY-STATUS           PIC X(15).
012200     05  WS-SORT-KEY-ACQ-VALUE        PIC S9(9)V99 COMP-3.
012300     05  WS-SORT-KEY-EXT-COST-TOTAL   PIC S9(9)V99 COMP-3.
012400     05  WS-SORT-KEY-AGE-FLAG         PIC 9(1) COMP.
012500     05  WS-SORT-KEY-SCORE            PIC 9(1)V9(4) COMP-3.
012600
012700     05  FILLER                      PIC X(02).
012800 01  WS-MIN-MAX-FIELDS.
012900     05  WS-MIN-COST                 PIC S9(9)V99 COMP-3.
013000     05  WS-MAX-COST                 PIC S9(9)V99 COMP-3.
013100     05  WS-COST-SPREAD-SW            PIC X(1) VALUE "Y".
013200         88 COST-SPREAD-ZERO       VALUE "N".
013300
013400     05  FILLER                      PIC X(02).
013500 01  WS-SCORE-FIELDS.
013600     05  WS-CRIT-NORM                PIC 9(1)V9(4) COMP-3.
013700     05  WS-COST-NORM                PIC 9(1)V9(4) COMP-3.
013800
013900     05  FILLER                      PIC X(02).
014000 01  WS-RUN-DATE-FIELDS.
014100     05  WS-RUN-DATE-YYYYMMDD         PIC 9(8).
014200     05  FILLER                      PIC X(02).
014300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-FIELDS.
014400     05  WS-RUN-YYYY                 PIC 9(4).
014500     05  WS-RUN-MM                   PIC 9(2).
014600     05  WS-RUN-DD                   PIC 9(2).
014700
014800     05  FILLER                      PIC X(02).
014900 01  WS-AGE-FIELDS.
015000     05  WS-CUTOFF-YYYY               PIC 9(4) COMP.
015100     05  WS-ACQ-YYYY-NUM              PIC 9(4) COMP.
015200     05  WS-ACQ-MM-NUM                PIC 9(2) COMP.
015300     05  WS-ACQ-DD-NUM                PIC 9(2) COMP.
015400     05  WS-ACQ-VALID-SW              PIC X(1) VALUE "Y".
015500         88 ACQ-DATE-INVALID       VALUE "N".
015600
015700     05  FILLER                      PIC X(02).
015800 01  WS-TABLE-COUNTERS.
015900     05  MSTR-TABLE-COUNT             PIC 9(4) COMP VALUE 0.
016000     05  MSTR-TABLE-MAX               PIC 9(4) COMP VALUE 5000.
016100
016200     05  FILLER                      PIC X(02).
016300 01  WS-SORT-SUBSCRIPTS.
016400     05  WS-SORT-I                    PIC 9(4) COMP.
016500     05  WS-SORT-J                    PIC 9(4) COMP.
016600     05  WS-SCORE-I                   PIC 9(4) COMP.
016700
016800     05  FILLER                      PIC X(02).
016900 01  COUNTERS-AND-ACCUMULATORS.
017000     05  MSTR-RECS-READ                PIC 9(7) COMP VALUE 0.
017100     05  MSTR-RECS-WRITTEN             PIC 9(7) COMP VALUE 0.
017200     05  FILLER                      PIC X(02).
017300
017400 77  MORE-MSTR-SW                    PIC X(1) VALUE "Y".
017500     88 MORE-MSTR                 VALUE "Y".
017600     88 NO-MORE-MSTR-ROWS         VALUE "N".
017700
017800 77  PARA-NAME                        PIC X(20) VALUE SPACES.
017900
018000 PROCEDURE DIVISION.
018100 000-HOUSEKEEPING.
018200     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
018300     COMPUTE WS-CUTOFF-YYYY = WS-RUN-YYYY - 10.
018400
018500     PERFORM 800-OPEN-INPUT THRU 800-EXIT.
018600     PERFORM 900-READ-MASTER THRU 900-EXIT.
018700     PERFORM 200-LOAD-TABLE THRU 200-EXIT
018800             UNTIL NO-MORE-MSTR-ROWS.
018900     CLOSE EQPMSTR.
019000
019100     PERFORM 300-FIND-MIN-MAX THRU 300-EXIT.
019200     PERFORM 400-SCORE-TABLE THRU 400-EXIT
019300             VARYING WS-SCORE-I FROM 1 BY 1
019400             UNTIL WS-SCORE-I > MSTR-TABLE-COUNT.
019500     PERFORM 600-SORT-TABLE THRU 600-EXIT.
019600
019700     PERFORM 850-OPEN-OUTPUT THRU 850-EXIT.
019800     PERFORM 700-REWRITE-MASTER THRU 700-EXIT
019900             VARYING WS-SORT-I FROM 1 BY 1
020000             UNTIL WS-SORT-I > MSTR-TABLE-COUNT.
020100
020200     PERFORM 999-CLEANUP THRU 999-EXIT.
020300     STOP RUN.
020400
020500 200-LOAD-TABLE.
020600     MOVE "200-LOAD-TABLE" TO PARA-NAME.
020700     ADD 1 TO MSTR-TABLE-COUNT.
020800     ADD 1 TO MSTR-RECS-READ.
020900     IF  MSTR-TABLE-COUNT <= MSTR-TABLE-MAX
021000         MOVE EQM-IDENTIFIER
021100               TO MSTR-TBL-IDENTIFIER(MSTR-TABLE-COUNT)
021200         MOVE EQM-EQUIP-TYPE
021300               TO MSTR-TBL-EQUIP-TYPE(MSTR-TABLE-COUNT)
021400         MOVE EQM-MODEL       TO MSTR-TBL-MODEL(MSTR-TABLE-COUNT)
021500         MOVE EQM-BRAND       TO MSTR-TBL-BRAND(MSTR-TABLE-COUNT)
021600         MOVE EQM-LOCATION TO MSTR-TBL-LOCATION(MSTR-TABLE-COUNT)
021700         MOVE EQM-CRITICALITY
021800               TO MSTR-TBL-CRITICALITY(MSTR-TABLE-COUNT)
021900         MOVE EQM-ACQ-DATE TO MSTR-TBL-ACQ-DATE(MSTR-TABLE-COUNT)
022000         MOVE EQM-STATUS      TO MSTR-TBL-STATUS(MSTR-TABLE-COUNT)
022100         MOVE EQM-ACQ-VALUE
022200               TO MSTR-TBL-ACQ-VALUE(MSTR-TABLE-COUNT)
022300         MOVE EQM-EXT-COST-TOTAL
022400               TO MSTR-TBL-EXT-COST-TOTAL(MSTR-TABLE-COUNT)
022500     ELSE
022600         SUBTRACT 1 FROM MSTR-TABLE-COUNT
022700         DISPLAY "*** MASTER TABLE FULL - RECORD DROPPED"
022800     END-IF.
022900     PERFORM 900-READ-MASTER THRU 900-EXIT.
023000 200-EXIT.
023100     EXIT.
023200
023300 300-FIND-MIN-MAX.
023400     MOVE "300-FIND-MIN-MAX" TO PARA-NAME.
023500     IF  MSTR-TABLE-COUNT > 0
023600         MOVE MSTR-TBL-EXT-COST-TOTAL(1) TO WS-MIN-COST
023700         MOVE MSTR-TBL-EXT-COST-TOTAL(1) TO WS-MAX-COST
023800     ELSE
023900         MOVE 0 TO WS-MIN-COST
024000         MOVE 0 TO WS-MAX-COST
024100     END-IF.
024200     PERFORM 310-CHECK-MIN-MAX THRU 310-EXIT
024300             VARYING WS-SORT-I FROM 1 BY 1
024400             UNTIL WS-SORT-I > MSTR-TABLE-COUNT.
024500     IF  WS-MIN-COST = WS-MAX-COST
024600         MOVE "N" TO WS-COST-SPREAD-SW
024700     END-IF.
024800 300-EXIT.
024900     EXIT.
025000
025100 310-CHECK-MIN-MAX.
025200     MOVE "310-CHECK-MIN-MAX" TO PARA-NAME.
025300     IF  MSTR-TBL-EXT-COST-TOTAL(WS-SORT-I) < WS-MIN-COST
025400         MOVE MSTR-TBL-EXT-COST-TOTAL(WS-SORT-I) TO WS-MIN-COST
025500     END-IF.
025600     IF  MSTR-TBL-EXT-COST-TOTAL(WS-SORT-I) > WS-MAX-COST
025700         MOVE MSTR-TBL-EXT-COST-TOTAL(WS-SORT-I) TO WS-MAX-COST
025800     END-IF.
025900 310-EXIT.
026000     EXIT.
026100
026200 400-SCORE-TABLE.
026300     MOVE "400-SCORE-TABLE" TO PARA-NAME.
026400     PERFORM 450-COMPUTE-SCORE THRU 450-EXIT.
026500 400-EXIT.
026600     EXIT.
026700
026800 450-COMPUTE-SCORE.
026900     MOVE "450-COMPUTE-SCORE" TO PARA-NAME.
027000     COMPUTE WS-CRIT-NORM ROUNDED =
027100             MSTR-TBL-CRITICALITY(WS-SCORE-I) / 3.
027200
027300     IF  COST-SPREAD-ZERO
027400         MOVE 0 TO WS-COST-NORM
027500     ELSE
027600         COMPUTE WS-COST-NORM ROUNDED =
027700             (MSTR-TBL-EXT-COST-TOTAL(WS-SCORE-I) - WS-MIN-COST)
027800             / (WS-MAX-COST - WS-MIN-COST)
027900     END-IF.
028000
028100     PERFORM 460-CHECK-AGE THRU 460-EXIT.
028200     IF  ACQ-DATE-INVALID
028300         MOVE 0 TO MSTR-TBL-AGE-FLAG(WS-SCORE-I)
028400     ELSE
028500         IF  WS-ACQ-YYYY-NUM < WS-CUTOFF-YYYY
028600             MOVE 1 TO MSTR-TBL-AGE-FLAG(WS-SCORE-I)
028700         ELSE
028800             IF  WS-ACQ-YYYY-NUM = WS-CUTOFF-YYYY AND
028900                 (WS-ACQ-MM-NUM < WS-RUN-MM OR
029000                  (WS-ACQ-MM-NUM = WS-RUN-MM AND
029100                   WS-ACQ-DD-NUM <= WS-RUN-DD))
029200                 MOVE 1 TO MSTR-TBL-AGE-FLAG(WS-SCORE-I)
029300             ELSE
029400                 MOVE 0 TO MSTR-TBL-AGE-FLAG(WS-SCORE-I)
029500             END-IF
029600         END-IF
029700     END-IF.
029800
029900     COMPUTE MSTR-TBL-PRIORITY-SCORE(WS-SCORE-I) ROUNDED =
030000             (WS-CRIT-NORM * 0.5) + (WS-COST-NORM * 0.3)
030100             + (MSTR-TBL-AGE-FLAG(WS-SCORE-I) * 0.2).
030200 450-EXIT.
030300     EXIT.
030400
030500 460-CHECK-AGE.
030600     MOVE "460-CHECK-AGE" TO PARA-NAME.
030700     MOVE "Y" TO WS-ACQ-VALID-SW.
030800     IF  MSTR-TBL-ACQ-YYYY(WS-SCORE-I) IS NOT NUMERIC OR
030900         MSTR-TBL-ACQ-MM(WS-SCORE-I)   IS NOT NUMERIC OR
031000         MSTR-TBL-ACQ-DD(WS-SCORE-I)   IS NOT NUMERIC
031100         MOVE "N" TO WS-ACQ-VALID-SW
031200     ELSE
031300         MOVE MSTR-TBL-ACQ-YYYY(WS-SCORE-I) TO WS-ACQ-YYYY-NUM
031400         MOVE MSTR-TBL-ACQ-MM(WS-SCORE-I)   TO WS-ACQ-MM-NUM
031500         MOVE MSTR-TBL-ACQ-DD(WS-SCORE-I)   TO WS-ACQ-DD-NUM
031600     END-IF.
031700 460-EXIT.
031800     EXIT.
031900
032000 600-SORT-TABLE.
032100     MOVE "600-SORT-TABLE" TO PARA-NAME.
032200     PERFORM 610-SORT-ONE-ITEM THRU 610-EXIT
032300             VARYING WS-SORT-I FROM 2 BY 1
032400             UNTIL WS-SORT-I > MSTR-TABLE-COUNT.
032500 600-EXIT.
032600     EXIT.
032700
032800 610-SORT-ONE-ITEM.
032900     MOVE "610-SORT-ONE-ITEM" TO PARA-NAME.
033000     MOVE MSTR-TBL-ENTRY(WS-SORT-I) TO WS-SORT-KEY.
033100     MOVE WS-SORT-I TO WS-SORT-J.
033200     PERFORM 620-SHIFT-DOWN THRU 620-EXIT
033300             UNTIL WS-SORT-J < 2
033400             OR MSTR-TBL-PRIORITY-SCORE(WS-SORT-J - 1)
033500                >= WS-SORT-KEY-SCORE.
033600     MOVE WS-SORT-KEY TO MSTR-TBL-ENTRY(WS-SORT-J).
033700 610-EXIT.
033800     EXIT.
033900
034000 620-SHIFT-DOWN.
034100     MOVE "620-SHIFT-DOWN" TO PARA-NAME.
034200     MOVE MSTR-TBL-ENTRY(WS-SORT-J - 1)
034300                                 TO MSTR-TBL-ENTRY(WS-SORT-J).
034400     SUBTRACT 1 FROM WS-SORT-J.
034500 620-EXIT.
034600     EXIT.
034700
034800 700-REWRITE-MASTER.
034900     MOVE "700-REWRITE-MASTER" TO PARA-NAME.
035000     MOVE MSTR-TBL-IDENTIFIER(WS-SORT-I)  TO EQM-IDENTIFIER.
035100     MOVE MSTR-TBL-EQUIP-TYPE(WS-SORT-I)  TO EQM-EQUIP-TYPE.
035200     MOVE MSTR-TBL-MODEL(WS-SORT-I)       TO EQM-MODEL.
035300     MOVE MSTR-TBL-BRAND(WS-SORT-I)       TO EQM-BRAND.
035400     MOVE MSTR-TBL-LOCATION(WS-SORT-I)    TO EQM-LOCATION.
035500     MOVE MSTR-TBL-CRITICALITY(WS-SORT-I) TO EQM-CRITICALITY.
035600     MOVE MSTR-TBL-ACQ-DATE(WS-SORT-I)    TO EQM-ACQ-DATE.
035700     MOVE MSTR-TBL-STATUS(WS-SORT-I)      TO EQM-STATUS.
035800     MOVE MSTR-TBL-ACQ-VALUE(WS-SORT-I)   TO EQM-ACQ-VALUE.
035900     MOVE MSTR-TBL-EXT-COST-TOTAL(WS-SORT-I)
036000                                           TO EQM-EXT-COST-TOTAL.
036100     MOVE MSTR-TBL-PRIORITY-SCORE(WS-SORT-I)
036200                                           TO EQM-PRIORITY-SCORE.
036300     WRITE EQP-MASTER-RECORD.
036400     ADD 1 TO MSTR-RECS-WRITTEN.
036500 700-EXIT.
036600     EXIT.
036700
036800 800-OPEN-INPUT.
036900     MOVE "800-OPEN-INPUT" TO PARA-NAME.
037000     OPEN INPUT EQPMSTR.
037100 800-EXIT.
037200     EXIT.
037300
037400 850-OPEN-OUTPUT.
037500     MOVE "850-OPEN-OUTPUT" TO PARA-NAME.
037600     OPEN OUTPUT EQPMSTR.
037700 850-EXIT.
037800     EXIT.
037900
038000 900-READ-MASTER.
038100     MOVE "900-READ-MASTER" TO PARA-NAME.
038200     READ EQPMSTR
038300         AT END
038400             MOVE "N" TO MORE-MSTR-SW
038500     END-READ.
038600 900-EXIT.
038700     EXIT.
038800
038900 999-CLEANUP.
039000     MOVE "999-CLEANUP" TO PARA-NAME.
039100     CLOSE EQPMSTR.
039200     DISPLAY "PRIORSCR - MASTER ROWS READ ..... " MSTR-RECS-READ.
039300     DISPLAY "PRIORSCR - MASTER ROWS WRITTEN " MSTR-RECS-WRITTEN.
039400     DISPLAY "NORMAL END OF JOB PRIORSCR".
039500 999-EXIT.
039600     EXIT.
