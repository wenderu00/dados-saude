000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EQPANRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          RE-READS THE UNIFIED SERVICE-ORDER FILE TO GET THE
001300*          GRAND TOTAL EXTERNAL COST (CALLING CURCLEN ON EVERY
001400*          ROW, MATCHED OR NOT), THEN READS THE FINAL, PRIORITY-
001500*          ORDERED CONSOLIDATED MASTER IN ONE PASS TO BUILD -
001600*
001700*            SECTION 1  PARK TOTAL
001800*            SECTION 2  TOTAL EXTERNAL COST (FROM THE FIRST PASS)
001900*            SECTION 3  AGE ANALYSIS, WITH UP TO 5 SAMPLE ROWS
002000*                       PER BUCKET
002100*            SECTION 4  UNDER-MAINTENANCE COUNT
002200*            SECTION 5  GREEDY BUDGET SIMULATION IN PRIORITY ORDER
002300*
002400*          THE BUDGET WALK RUNS IN THE SAME PASS AS THE AGE AND
002500*          MAINTENANCE COUNTS (THE MASTER FILE IS ALREADY IN
002600*          PRIORITY ORDER COMING OUT OF PRIORSCR) - SELECTED ROWS
002700*          ARE HELD IN A SMALL TABLE AND PRINTED AFTER THE EARLIER
002800*          SECTIONS, SINCE THE REPORT LISTS SECTION 5 LAST.
002900*
003000*          INPUT FILE   -  OSUNIFID  (UNIFIED SERVICE ORDERS)
003100*          INPUT FILE   -  EQPMSTR   (CONSOLIDATED EQUIP MASTER)
003200*          OUTPUT FILE  -  ANLYRPT   (EQUIPMENT ANALYSIS REPORT)
003300*
003400*****************************************************************
003500*    MAINTENANCE HISTORY
003600*    01/23/88  JS   ORIGINAL PROGRAM (PATIENT TREATMENT LISTING)
003700*    11/30/08  RHM  CONVERTED TO EQUIP PRIORITY BATCH - REPLACED
003800*                   THE PATIENT/TREATMENT/LAB SECTIONS WITH THE
003900*                   PARK, COST, AGE, MAINTENANCE AND BUDGET
004000*                   SECTIONS CALLED FOR BY THE REPLACEMENT PROJECT
004100*    11/23/98  PDQ  Y2K - RUN-DATE ACCEPT CHANGED FROM 2-DIGIT TO
004200*                   4-DIGIT YEAR SO THE AGE CRITERION WOULD NOT
004300*                   MISCOMPARE ACROSS THE CENTURY BOUNDARY
004400*    02/11/10  TLK  CURRENCY LINES NOW SWAP THE COMMA AND PERIOD
004500*                   BY HAND AFTER EDITING - THIS COMPILER HAS NO
004600*                   DECIMAL-POINT IS COMMA SUPPORT AND BIOMED
004700*                   WANTS THE BRAZILIAN STYLE ON THE REPORT
004800*    08/06/12  CJW  BUDGET DEFAULT RAISED TO R$ 1.000.000,00 PER
004900*                   THE REPLACEMENT COMMITTEE'S STANDING ORDER
005000*    08/09/26  DKS  UNDER-MAINTENANCE COUNT NOW CASE-FOLDS AND
005100*                   SCANS STATUS FOR "MANUTEN" AS A SUBSTRING
005200*                   RATHER THAN MATCHING THREE WHOLE-FIELD
005300*                   LITERALS - AUDIT REQUEST 26-0311
005400*    08/10/26  DKS  AUDIT REQUEST 26-0311 - 210-CHECK-AGE USED
005500*                   STRICT "LESS THAN" ON THE DAY, SO EQUIPMENT
005600*                   EXACTLY 10 YEARS OLD TODAY FELL INTO THE
005700*                   YOUNG BUCKET.  CHANGED TO "LESS THAN OR EQUAL"
005800*                   TO MATCH PRIORSCR'S AGE FLAG
005900*    08/10/26  DKS  RESTORED THE ACCENT IN THE MAINTENANCE-COUNT
006000*                   REPORT LABEL BELOW (WS-SECTION-4-LINE)
006100*****************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT OSUNIFID
007600     ASSIGN TO UT-S-OSUNIFD
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS UFCODE.
007900
008000     SELECT EQPMSTR
008100     ASSIGN TO UT-S-EQPMSTR
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS MFCODE.
008400
008500     SELECT ANLYRPT
008600     ASSIGN TO UT-S-ANLYRPT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS RFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC                      PIC X(130).
009900
010000 FD  OSUNIFID
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 200 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS OS-UNIFIED-RECORD.
010600     COPY OSUNIREC.
010700
010800 FD  EQPMSTR
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 200 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS EQP-MASTER-RECORD.
011400     COPY EQPMSTR.
011500
011600 FD  ANLYRPT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS ANLYRPT-REC.
012200 01  ANLYRPT-REC                     PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500 01  FILE-STATUS-CODES.
012600     05  UFCODE                      PIC X(2).
012700         88 CODE-READ-UNI        VALUE SPACES.
012800         88 NO-MORE-UNI          VALUE "10".
012900     05  MFCODE                      PIC X(2).
013000         88 CODE-READ-MSTR       VALUE SPACES.
013100         88 NO-MORE-MSTR         VALUE "10".
013200     05  RFCODE                      PIC X(2).
013300         88 CODE-WRITE-RPT        VALUE SPACES.
013400
013500     05  FILLER                      PIC X(02).
013600 01  WS-PRINT-LINE                   PIC X(132) VALUE SPACES.
013700
013800 01  WS-SECTION-1-LINE.
013900     05  FILLER                      PIC X(34) VALUE
014000         "Total de equipamentos processados:".
014100     05  FILLER                      PIC X(1) VALUE SPACE.
014200     05  SEC1-PARK-TOTAL-O           PIC ZZZ,ZZ9.
014300     05  FILLER                      PIC X(92) VALUE SPACES.
014400
014500 01  WS-SECTION-2-LINE.
014600     05  FILLER                      PIC X(22) VALUE
014700         "Custo externo total: ".
014800     05  SEC2-COST-TOTAL-O           PIC X(20).
014900     05  FILLER                      PIC X(90) VALUE SPACES.
015000
015100 01  WS-SECTION-3-BANNER.
015200     05  FILLER                      PIC X(40) VALUE
015300         "Analise de idade do parque (10+ anos):".
015400     05  FILLER                      PIC X(92) VALUE SPACES.
015500
015600 01  WS-SECTION-3-COUNT-LINE.
015700     05  FILLER                      PIC X(10) VALUE SPACES.
015800     05  FILLER                      PIC X(12) VALUE SPACES.
015900     05  SEC3-GROUP-LABEL-O          PIC X(18) VALUE SPACES.
016000     05  SEC3-GROUP-COUNT-O          PIC ZZZ,ZZ9.
016100     05  FILLER                      PIC X(3) VALUE SPACES.
016200     05  SEC3-GROUP-PCT-O            PIC ZZ9.99.
016300     05  FILLER                      PIC X(1) VALUE "%".
016400     05  FILLER                      PIC X(73) VALUE SPACES.
016500
016600 01  WS-SECTION-3-SAMPLE-LINE.
016700     05  FILLER                      PIC X(12) VALUE SPACES.
016800     05  SEC3-SAMP-IDENTIFIER-O      PIC X(21).
016900     05  FILLER                      PIC X(2) VALUE SPACES.
017000     05  SEC3-SAMP-EQUIP-TYPE-O      PIC X(30).
017100     05  FILLER                      PIC X(2) VALUE SPACES.
017200     05  SEC3-SAMP-ACQ-DATE-O        PIC X(10).
017300     05  FILLER                      PIC X(55) VALUE SPACES.
017400
017500 01  WS-SECTION-4-LINE.
017600     05  FILLER                      PIC X(44) VALUE
017700         "Total de equipamentos em manutenção:".
017800     05  FILLER                      PIC X(1) VALUE SPACE.
017900     05  SEC4-MAINT-TOTAL-O          PIC ZZZ,ZZ9.
018000     05  FILLER                      PIC X(82) VALUE SPACES.
018100
018200 01  WS-SECTION-5-BUDGET-LINE.
018300     05  FILLER                      PIC X(24) VALUE
018400         "Orcamento de substit.: ".
018500     05  SEC5-BUDGET-O               PIC X(20).
018600     05  FILLER                      PIC X(88) VALUE SPACES.
018700
018800 01  WS-SECTION-5-DETAIL-LINE.
018900     05  FILLER                      PIC X(2) VALUE SPACES.
019000     05  SEC5-IDENTIFIER-O           PIC X(21).
019100     05  FILLER                      PIC X(2) VALUE SPACES.
019200     05  SEC5-EQUIP-TYPE-O           PIC X(30).
019300     05  FILLER                      PIC X(2) VALUE SPACES.
019400     05  SEC5-PRIORITY-SCORE-O       PIC 9.9999.
019500     05  FILLER                      PIC X(2) VALUE SPACES.
019600     05  SEC5-ACQ-VALUE-O            PIC X(20).
019700     05  FILLER                      PIC X(51) VALUE SPACES.
019800
019900 01  WS-SECTION-5-SUMMARY-LINE.
020000     05  FILLER                      PIC X(26) VALUE
020100         "Custo total de substit.: ".
020200     05  SEC5-CONSUMED-O             PIC X(20).
020300     05  FILLER                      PIC X(86) VALUE SPACES.
020400
020500 01  WS-SECTION-5-BALANCE-LINE.
020600     05  FILLER                      PIC X(26) VALUE
020700         "Saldo de orcamento ....: ".
020800     05  SEC5-BALANCE-O              PIC X(20).
020900     05  FILLER                      PIC X(86) VALUE SPACES.
021000
021100 01  WS-CURRENCY-FIELDS.
021200     05  WS-FMT-AMOUNT-IN            PIC S9(9)V99 COMP-3.
021300     05  WS-FMT-EDITED                PIC ZZZ,ZZZ,ZZ9.99.
021400     05  WS-FMT-OUTPUT                PIC X(20).
021500
021600     05  FILLER                      PIC X(02).
021700 01  WS-CLEAN-AMOUNT                 PIC S9(9)V99 COMP-3.
021800 01  WS-GRAND-TOTAL-COST             PIC S9(9)V99 COMP-3 VALUE 0.
021900
022000 01  WS-RUN-DATE-FIELDS.
022100     05  WS-RUN-DATE-YYYYMMDD         PIC 9(8).
022200     05  FILLER                      PIC X(02).
022300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-FIELDS.
022400     05  WS-RUN-YYYY                 PIC 9(4).
022500     05  WS-RUN-MM                   PIC 9(2).
022600     05  WS-RUN-DD                   PIC 9(2).
022700     05  FILLER                      PIC X(02).
022800 01  WS-CUTOFF-YYYY                  PIC 9(4) COMP.
022900
023000 01  WS-ACQ-DATE-WORK                PIC X(10).
023100 01  WS-ACQ-DATE-WORK-PARTS REDEFINES WS-ACQ-DATE-WORK.
023200     05  WS-ACQ-YYYY-TXT             PIC X(4).
023300     05  FILLER                      PIC X(1).
023400     05  WS-ACQ-MM-TXT               PIC X(2).
023500     05  FILLER                      PIC X(1).
023600     05  WS-ACQ-DD-TXT               PIC X(2).
023700 01  WS-ACQ-DATE-NUM-FIELDS.
023800     05  WS-ACQ-YYYY-NUM              PIC 9(4) COMP.
023900     05  WS-ACQ-MM-NUM                PIC 9(2) COMP.
024000     05  WS-ACQ-DD-NUM                PIC 9(2) COMP.
024100     05  FILLER                      PIC X(02).
024200 77  WS-ACQ-VALID-SW                 PIC X(1) VALUE "Y".
024300     88 ACQ-DATE-INVALID           VALUE "N".
024400 77  WS-IS-OLD-SW                    PIC X(1) VALUE "N".
024500     88 EQUIP-IS-OLD               VALUE "Y".
024600
024700 77  WS-MAINT-STATUS-SW               PIC X(1) VALUE "N".
024800     88 STATUS-IS-MAINT            VALUE "Y".
024900
025000 01  WS-MAINT-SCAN-FIELDS.
025100     05  WS-STATUS-UPPER              PIC X(15).
025200     05  WS-SCAN-POS                  PIC 9(2) COMP.
025300     05  WS-MANUTEN-FOUND-SW          PIC X(1) VALUE "N".
025400         88 MANUTEN-WAS-FOUND     VALUE "Y".
025500     05  FILLER                      PIC X(02).
025600
025700 01  WS-BUDGET-FIELDS.
025800     05  WS-BUDGET-REMAINING          PIC S9(9)V99 COMP-3
025900                                      VALUE 1000000.00.
026000     05  WS-BUDGET-CONSUMED           PIC S9(9)V99 COMP-3 VALUE 0.
026100
026200     05  FILLER                      PIC X(02).
026300 01  SEL-LINE-TABLE.
026400     05  SEL-TBL-ENTRY OCCURS 5000 TIMES
026500                        INDEXED BY SEL-IDX.
026600         10  SEL-TBL-IDENTIFIER       PIC X(21).
026700         10  SEL-TBL-EQUIP-TYPE       PIC X(30).
026800         10  SEL-TBL-PRIORITY-SCORE   PIC 9(1)V9(4) COMP-3.
026900         10  SEL-TBL-ACQ-VALUE        PIC S9(9)V99 COMP-3.
027000     05  FILLER                      PIC X(02).
027100 01  SEL-LINE-TABLE-VIEW REDEFINES SEL-LINE-TABLE.
027200     05  SEL-TBL-RAW OCCURS 5000 TIMES PIC X(58).
027300     05  FILLER                      PIC X(02).
027400 77  SEL-TABLE-COUNT                 PIC 9(4) COMP VALUE 0.
027500
027600 01  SAMPLE-OLD-TABLE.
027700     05  SAMPLE-OLD-ENTRY OCCURS 5 TIMES.
027800         10  SAMP-OLD-IDENTIFIER      PIC X(21).
027900         10  SAMP-OLD-EQUIP-TYPE      PIC X(30).
028000         10  SAMP-OLD-ACQ-DATE        PIC X(10).
028100     05  FILLER                      PIC X(02).
028200 01  SAMPLE-YOUNG-TABLE.
028300     05  SAMPLE-YOUNG-ENTRY OCCURS 5 TIMES.
028400         10  SAMP-YOUNG-IDENTIFIER    PIC X(21).
028500         10  SAMP-YOUNG-EQUIP-TYPE    PIC X(30).
028600         10  SAMP-YOUNG-ACQ-DATE      PIC X(10).
028700     05  FILLER                      PIC X(02).
028800 01  WS-SAMPLE-COUNTERS.
028900     05  SAMPLE-OLD-COUNT             PIC 9(2) COMP VALUE 0.
029000     05  SAMPLE-YOUNG-COUNT           PIC 9(2) COMP VALUE 0.
029100
029200     05  FILLER                      PIC X(02).
029300 01  COUNTERS-AND-ACCUMULATORS.
029400     05  UNI-RECS-READ                PIC 9(7) COMP VALUE 0.
029500     05  MSTR-RECS-READ               PIC 9(7) COMP VALUE 0.
029600     05  AGE-VALID-COUNT              PIC 9(7) COMP VALUE 0.
029700     05  AGE-OLD-COUNT                PIC 9(7) COMP VALUE 0.
029800     05  AGE-YOUNG-COUNT              PIC 9(7) COMP VALUE 0.
029900     05  MAINT-COUNT                  PIC 9(7) COMP VALUE 0.
030000     05  WS-PRT-SUB                   PIC 9(4) COMP VALUE 0.
030100
030200     05  FILLER                      PIC X(02).
030300 01  WS-PERCENT-FIELDS.
030400     05  WS-OLD-PCT                   PIC 9(3)V99 COMP-3.
030500     05  WS-YOUNG-PCT                 PIC 9(3)V99 COMP-3.
030600     05  FILLER                      PIC X(02).
030700
030800 77  MORE-UNI-SW                     PIC X(1) VALUE "Y".
030900     88 MORE-UNI                  VALUE "Y".
031000     88 NO-MORE-UNI-ROWS          VALUE "N".
031100 77  MORE-MSTR-SW                    PIC X(1) VALUE "Y".
031200     88 MORE-MSTR                 VALUE "Y".
031300     88 NO-MORE-MSTR-ROWS         VALUE "N".
031400
031500 77  PARA-NAME                       PIC X(20) VALUE SPACES.
031600
031700 PROCEDURE DIVISION.
031800 000-HOUSEKEEPING.
031900     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
032000     COMPUTE WS-CUTOFF-YYYY = WS-RUN-YYYY - 10.
032100
032200     OPEN INPUT OSUNIFID.
032300     PERFORM 910-READ-UNIFIED THRU 910-EXIT.
032400     PERFORM 100-ACCUM-GRAND-TOTAL THRU 100-EXIT
032500             UNTIL NO-MORE-UNI-ROWS.
032600     CLOSE OSUNIFID.
032700
032800     OPEN INPUT EQPMSTR.
032900     PERFORM 920-READ-MASTER THRU 920-EXIT.
033000     PERFORM 200-ANALYZE-MASTER THRU 200-EXIT
033100             UNTIL NO-MORE-MSTR-ROWS.
033200     CLOSE EQPMSTR.
033300
033400     OPEN OUTPUT ANLYRPT.
033500     PERFORM 300-PRINT-PARK-TOTAL THRU 300-EXIT.
033600     PERFORM 320-PRINT-COST-TOTAL THRU 320-EXIT.
033700     PERFORM 340-PRINT-AGE-ANALYSIS THRU 340-EXIT.
033800     PERFORM 360-PRINT-MAINT-COUNT THRU 360-EXIT.
033900     PERFORM 500-PRINT-BUDGET-SECTION THRU 500-EXIT.
034000     CLOSE ANLYRPT.
034100
034200     PERFORM 999-CLEANUP THRU 999-EXIT.
034300     STOP RUN.
034400
034500 100-ACCUM-GRAND-TOTAL.
034600     MOVE "100-ACCUM-GRAND-TOTAL" TO PARA-NAME.
034700     ADD 1 TO UNI-RECS-READ.
034800     CALL "CURCLEN" USING OSU-COST-RAW, WS-CLEAN-AMOUNT.
034900     ADD WS-CLEAN-AMOUNT TO WS-GRAND-TOTAL-COST.
035000     PERFORM 910-READ-UNIFIED THRU 910-EXIT.
035100 100-EXIT.
035200     EXIT.
035300
035400 200-ANALYZE-MASTER.
035500     MOVE "200-ANALYZE-MASTER" TO PARA-NAME.
035600     ADD 1 TO MSTR-RECS-READ.
035700     PERFORM 210-CHECK-AGE THRU 210-EXIT.
035800     PERFORM 230-CHECK-MAINTENANCE THRU 230-EXIT.
035900     PERFORM 520-SELECT-EQUIPMENT THRU 520-EXIT.
036000     PERFORM 920-READ-MASTER THRU 920-EXIT.
036100 200-EXIT.
036200     EXIT.
036300
036400 210-CHECK-AGE.
036500     MOVE "210-CHECK-AGE" TO PARA-NAME.
036600     MOVE EQM-ACQ-DATE TO WS-ACQ-DATE-WORK.
036700     MOVE "Y" TO WS-ACQ-VALID-SW.
036800     MOVE "N" TO WS-IS-OLD-SW.
036900     IF  WS-ACQ-YYYY-TXT IS NOT NUMERIC OR
037000         WS-ACQ-MM-TXT   IS NOT NUMERIC OR
037100         WS-ACQ-DD-TXT   IS NOT NUMERIC
037200         MOVE "N" TO WS-ACQ-VALID-SW
037300     ELSE
037400         MOVE WS-ACQ-YYYY-TXT TO WS-ACQ-YYYY-NUM
037500         MOVE WS-ACQ-MM-TXT   TO WS-ACQ-MM-NUM
037600         MOVE WS-ACQ-DD-TXT   TO WS-ACQ-DD-NUM
037700     END-IF.
037800
037900     IF  ACQ-DATE-INVALID
038000         CONTINUE
038100     ELSE
038200         ADD 1 TO AGE-VALID-COUNT
038300         IF  WS-ACQ-YYYY-NUM < WS-CUTOFF-YYYY
038400             MOVE "Y" TO WS-IS-OLD-SW
038500         ELSE
038600             IF  WS-ACQ-YYYY-NUM = WS-CUTOFF-YYYY AND
038700                 (WS-ACQ-MM-NUM < WS-RUN-MM OR
038800                  (WS-ACQ-MM-NUM = WS-RUN-MM AND
038900                   WS-ACQ-DD-NUM <= WS-RUN-DD))
039000                 MOVE "Y" TO WS-IS-OLD-SW
039100             END-IF
039200         END-IF
039300         IF  EQUIP-IS-OLD
039400             ADD 1 TO AGE-OLD-COUNT
039500             PERFORM 220-SAVE-OLD-SAMPLE THRU 220-EXIT
039600         ELSE
039700             ADD 1 TO AGE-YOUNG-COUNT
039800             PERFORM 225-SAVE-YOUNG-SAMPLE THRU 225-EXIT
039900         END-IF
040000     END-IF.
040100 210-EXIT.
040200     EXIT.
040300
040400 220-SAVE-OLD-SAMPLE.
040500     MOVE "220-SAVE-OLD-SAMPLE" TO PARA-NAME.
040600     IF  SAMPLE-OLD-COUNT < 5
040700         ADD 1 TO SAMPLE-OLD-COUNT
040800         MOVE EQM-IDENTIFIER
040900                 TO SAMP-OLD-IDENTIFIER(SAMPLE-OLD-COUNT)
041000         MOVE EQM-EQUIP-TYPE
041100                 TO SAMP-OLD-EQUIP-TYPE(SAMPLE-OLD-COUNT)
041200         MOVE EQM-ACQ-DATE
041300                 TO SAMP-OLD-ACQ-DATE(SAMPLE-OLD-COUNT)
041400     END-IF.
041500 220-EXIT.
041600     EXIT.
041700
041800 225-SAVE-YOUNG-SAMPLE.
041900     MOVE "225-SAVE-YOUNG-SAMPLE" TO PARA-NAME.
042000     IF  SAMPLE-YOUNG-COUNT < 5
042100         ADD 1 TO SAMPLE-YOUNG-COUNT
042200         MOVE EQM-IDENTIFIER
042300                 TO SAMP-YOUNG-IDENTIFIER(SAMPLE-YOUNG-COUNT)
042400         MOVE EQM-EQUIP-TYPE
042500                 TO SAMP-YOUNG-EQUIP-TYPE(SAMPLE-YOUNG-COUNT)
042600         MOVE EQM-ACQ-DATE
042700                 TO SAMP-YOUNG-ACQ-DATE(SAMPLE-YOUNG-COUNT)
042800     END-IF.
042900 225-EXIT.
043000     EXIT.
043100
043200 230-CHECK-MAINTENANCE.
043300*    08/09/26  DKS  SWITCHED TO CASE-FOLD + SUBSTRING SCAN FOR
043400*                   "MANUTEN" - SEE MAINTENANCE HISTORY ABOVE
043500     MOVE "230-CHECK-MAINTENANCE" TO PARA-NAME.
043600     MOVE "N" TO WS-MAINT-STATUS-SW.
043700     MOVE "N" TO WS-MANUTEN-FOUND-SW.
043800     MOVE EQM-STATUS TO WS-STATUS-UPPER.
043900     INSPECT WS-STATUS-UPPER CONVERTING
044000         "abcdefghijklmnopqrstuvwxyz"
044100         TO   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044200     MOVE 1 TO WS-SCAN-POS.
044300     PERFORM 235-SCAN-FOR-MANUTEN THRU 235-EXIT
044400             UNTIL WS-SCAN-POS > 9 OR MANUTEN-WAS-FOUND.
044500     IF  MANUTEN-WAS-FOUND
044600         MOVE "Y" TO WS-MAINT-STATUS-SW
044700         ADD 1 TO MAINT-COUNT
044800     END-IF.
044900 230-EXIT.
045000     EXIT.
045100
045200 235-SCAN-FOR-MANUTEN.
045300     MOVE "235-SCAN-FOR-MANUTEN" TO PARA-NAME.
045400     IF  WS-STATUS-UPPER(WS-SCAN-POS:7) = "MANUTEN"
045500         MOVE "Y" TO WS-MANUTEN-FOUND-SW
045600     ELSE
045700         ADD 1 TO WS-SCAN-POS
045800     END-IF.
045900 235-EXIT.
046000     EXIT.
046100
046200 300-PRINT-PARK-TOTAL.
046300     MOVE "300-PRINT-PARK-TOTAL" TO PARA-NAME.
046400     MOVE MSTR-RECS-READ TO SEC1-PARK-TOTAL-O.
046500     WRITE ANLYRPT-REC FROM WS-SECTION-1-LINE.
046600 300-EXIT.
046700     EXIT.
046800
046900 320-PRINT-COST-TOTAL.
047000     MOVE "320-PRINT-COST-TOTAL" TO PARA-NAME.
047100     MOVE WS-GRAND-TOTAL-COST TO WS-FMT-AMOUNT-IN.
047200     PERFORM 850-FORMAT-CURRENCY THRU 850-EXIT.
047300     MOVE WS-FMT-OUTPUT TO SEC2-COST-TOTAL-O.
047400     WRITE ANLYRPT-REC FROM WS-SECTION-2-LINE.
047500 320-EXIT.
047600     EXIT.
047700
047800 340-PRINT-AGE-ANALYSIS.
047900     MOVE "340-PRINT-AGE-ANALYSIS" TO PARA-NAME.
048000     WRITE ANLYRPT-REC FROM WS-SECTION-3-BANNER.
048100     IF  AGE-VALID-COUNT > 0
048200         COMPUTE WS-OLD-PCT ROUNDED =
048300                 (AGE-OLD-COUNT / AGE-VALID-COUNT) * 100
048400         COMPUTE WS-YOUNG-PCT ROUNDED =
048500                 (AGE-YOUNG-COUNT / AGE-VALID-COUNT) * 100
048600     ELSE
048700         MOVE 0 TO WS-OLD-PCT
048800         MOVE 0 TO WS-YOUNG-PCT
048900     END-IF.
049000     MOVE "10+ anos ........" TO SEC3-GROUP-LABEL-O.
049100     MOVE AGE-OLD-COUNT       TO SEC3-GROUP-COUNT-O.
049200     MOVE WS-OLD-PCT          TO SEC3-GROUP-PCT-O.
049300     WRITE ANLYRPT-REC FROM WS-SECTION-3-COUNT-LINE.
049400     PERFORM 345-PRINT-OLD-SAMPLES THRU 345-EXIT
049500             VARYING WS-PRT-SUB FROM 1 BY 1
049600             UNTIL WS-PRT-SUB > SAMPLE-OLD-COUNT.
049700
049800     MOVE "Menos de 10 anos.." TO SEC3-GROUP-LABEL-O.
049900     MOVE AGE-YOUNG-COUNT     TO SEC3-GROUP-COUNT-O.
050000     MOVE WS-YOUNG-PCT        TO SEC3-GROUP-PCT-O.
050100     WRITE ANLYRPT-REC FROM WS-SECTION-3-COUNT-LINE.
050200     PERFORM 347-PRINT-YOUNG-SAMPLES THRU 347-EXIT
050300             VARYING WS-PRT-SUB FROM 1 BY 1
050400             UNTIL WS-PRT-SUB > SAMPLE-YOUNG-COUNT.
050500 340-EXIT.
050600     EXIT.
050700
050800 345-PRINT-OLD-SAMPLES.
050900     MOVE "345-PRINT-OLD-SAMPLES" TO PARA-NAME.
051000     MOVE SAMP-OLD-IDENTIFIER(WS-PRT-SUB)
051100                               TO SEC3-SAMP-IDENTIFIER-O.
051200     MOVE SAMP-OLD-EQUIP-TYPE(WS-PRT-SUB)
051300                               TO SEC3-SAMP-EQUIP-TYPE-O.
051400     MOVE SAMP-OLD-ACQ-DATE(WS-PRT-SUB)
051500                               TO SEC3-SAMP-ACQ-DATE-O.
051600     WRITE ANLYRPT-REC FROM WS-SECTION-3-SAMPLE-LINE.
051700 345-EXIT.
051800     EXIT.
051900
052000 347-PRINT-YOUNG-SAMPLES.
052100     MOVE "347-PRINT-YOUNG-SAMPLES" TO PARA-NAME.
052200     MOVE SAMP-YOUNG-IDENTIFIER(WS-PRT-SUB)
052300                               TO SEC3-SAMP-IDENTIFIER-O.
052400     MOVE SAMP-YOUNG-EQUIP-TYPE(WS-PRT-SUB)
052500                               TO SEC3-SAMP-EQUIP-TYPE-O.
052600     MOVE SAMP-YOUNG-ACQ-DATE(WS-PRT-SUB)
052700                               TO SEC3-SAMP-ACQ-DATE-O.
052800     WRITE ANLYRPT-REC FROM WS-SECTION-3-SAMPLE-LINE.
052900 347-EXIT.
053000     EXIT.
053100
053200 360-PRINT-MAINT-COUNT.
053300     MOVE "360-PRINT-MAINT-COUNT" TO PARA-NAME.
053400     MOVE MAINT-COUNT TO SEC4-MAINT-TOTAL-O.
053500     WRITE ANLYRPT-REC FROM WS-SECTION-4-LINE.
053600 360-EXIT.
053700     EXIT.
053800
053900 500-PRINT-BUDGET-SECTION.
054000     MOVE "500-PRINT-BUDGET-SECTION" TO PARA-NAME.
054100     MOVE 1000000.00 TO WS-FMT-AMOUNT-IN.
054200     PERFORM 850-FORMAT-CURRENCY THRU 850-EXIT.
054300     MOVE WS-FMT-OUTPUT TO SEC5-BUDGET-O.
054400     WRITE ANLYRPT-REC FROM WS-SECTION-5-BUDGET-LINE.
054500
054600     PERFORM 540-PRINT-SELECTION THRU 540-EXIT
054700             VARYING SEL-IDX FROM 1 BY 1
054800             UNTIL SEL-IDX > SEL-TABLE-COUNT.
054900
055000     MOVE WS-BUDGET-CONSUMED TO WS-FMT-AMOUNT-IN.
055100     PERFORM 850-FORMAT-CURRENCY THRU 850-EXIT.
055200     MOVE WS-FMT-OUTPUT TO SEC5-CONSUMED-O.
055300     WRITE ANLYRPT-REC FROM WS-SECTION-5-SUMMARY-LINE.
055400
055500     MOVE WS-BUDGET-REMAINING TO WS-FMT-AMOUNT-IN.
055600     PERFORM 850-FORMAT-CURRENCY THRU 850-EXIT.
055700     MOVE WS-FMT-OUTPUT TO SEC5-BALANCE-O.
055800     WRITE ANLYRPT-REC FROM WS-SECTION-5-BALANCE-LINE.
055900 500-EXIT.
056000     EXIT.
056100
056200 520-SELECT-EQUIPMENT.
056300     MOVE "520-SELECT-EQUIPMENT" TO PARA-NAME.
056400     IF  EQM-ACQ-VALUE > 0 AND
056500         EQM-ACQ-VALUE <= WS-BUDGET-REMAINING
056600         SUBTRACT EQM-ACQ-VALUE FROM WS-BUDGET-REMAINING
056700         ADD EQM-ACQ-VALUE TO WS-BUDGET-CONSUMED
056800         PERFORM 530-SAVE-SELECTION THRU 530-EXIT
056900     END-IF.
057000 520-EXIT.
057100     EXIT.
057200
057300 530-SAVE-SELECTION.
057400     MOVE "530-SAVE-SELECTION" TO PARA-NAME.
057500     IF  SEL-TABLE-COUNT < 5000
057600         ADD 1 TO SEL-TABLE-COUNT
057700         SET SEL-IDX TO SEL-TABLE-COUNT
057800         MOVE EQM-IDENTIFIER      TO SEL-TBL-IDENTIFIER(SEL-IDX)
057900         MOVE EQM-EQUIP-TYPE      TO SEL-TBL-EQUIP-TYPE(SEL-IDX)
058000         MOVE EQM-PRIORITY-SCORE
058100                 TO SEL-TBL-PRIORITY-SCORE(SEL-IDX)
058200         MOVE EQM-ACQ-VALUE       TO SEL-TBL-ACQ-VALUE(SEL-IDX)
058300     END-IF.
058400 530-EXIT.
058500     EXIT.
058600
058700 540-PRINT-SELECTION.
058800     MOVE "540-PRINT-SELECTION" TO PARA-NAME.
058900     MOVE SEL-TBL-IDENTIFIER(SEL-IDX)     TO SEC5-IDENTIFIER-O.
059000     MOVE SEL-TBL-EQUIP-TYPE(SEL-IDX)     TO SEC5-EQUIP-TYPE-O.
059100     MOVE SEL-TBL-PRIORITY-SCORE(SEL-IDX)
059200                               TO SEC5-PRIORITY-SCORE-O.
059300     MOVE SEL-TBL-ACQ-VALUE(SEL-IDX)      TO WS-FMT-AMOUNT-IN.
059400     PERFORM 850-FORMAT-CURRENCY THRU 850-EXIT.
059500     MOVE WS-FMT-OUTPUT TO SEC5-ACQ-VALUE-O.
059600     WRITE ANLYRPT-REC FROM WS-SECTION-5-DETAIL-LINE.
059700 540-EXIT.
059800     EXIT.
059900
060000 850-FORMAT-CURRENCY.
060100     MOVE "850-FORMAT-CURRENCY" TO PARA-NAME.
060200     MOVE WS-FMT-AMOUNT-IN TO WS-FMT-EDITED.
060300     INSPECT WS-FMT-EDITED REPLACING ALL "," BY "~".
060400     INSPECT WS-FMT-EDITED REPLACING ALL "." BY ",".
060500     INSPECT WS-FMT-EDITED REPLACING ALL "~" BY ".".
060600     STRING "R$ " DELIMITED BY SIZE,
060700            WS-FMT-EDITED DELIMITED BY SIZE
060800            INTO WS-FMT-OUTPUT.
060900 850-EXIT.
061000     EXIT.
061100
061200 910-READ-UNIFIED.
061300     MOVE "910-READ-UNIFIED" TO PARA-NAME.
061400     READ OSUNIFID
061500         AT END
061600             MOVE "N" TO MORE-UNI-SW
061700     END-READ.
061800 910-EXIT.
061900     EXIT.
062000
062100 920-READ-MASTER.
062200     MOVE "920-READ-MASTER" TO PARA-NAME.
062300     READ EQPMSTR
062400         AT END
062500             MOVE "N" TO MORE-MSTR-SW
062600     END-READ.
062700 920-EXIT.
062800     EXIT.
062900
063000 999-CLEANUP.
063100     MOVE "999-CLEANUP" TO PARA-NAME.
063200     DISPLAY "EQPANRPT - ORDER ROWS READ ....... " UNI-RECS-READ.
063300     DISPLAY "EQPANRPT - MASTER ROWS READ ...... " MSTR-RECS-READ.
063400     DISPLAY "EQPANRPT - EQUIP SELECTED ..... " SEL-TABLE-COUNT.
063500     DISPLAY "NORMAL END OF JOB EQPANRPT".
063600 999-EXIT.
063700     EXIT.
