000100*****************************************************************
000200*   RECORD LAYOUT  -  OS-LEGACY-RECORD
000300*   FILE  -  OSLEGACY  (CORRETIVAS EXTERNAS 2018-2024)
000400*   ONE CORRECTIVE SERVICE-ORDER ROW FROM THE OLD WORKBOOK EXPORT.
000500*   FIRST ROW OF THE FILE IS A TITLE ROW AND IS SKIPPED BY THE
000600*   READING PROGRAM, NOT BY THIS LAYOUT.
000700*****************************************************************
000800*   MAINT HISTORY
000900*   07/14/03  RHM  ORIGINAL LAYOUT FOR EQUIPMENT PRIORITY BATCH
001000*   03/02/09  TLK  ADDED DATE-PARTS REDEFINES FOR AGE EDITS
001100*   11/19/98  PDQ  Y2K - CONFIRMED 4-DIGIT YEAR IN OPEN/CLOSE DATE
001200*****************************************************************
001300     01  OS-LEGACY-RECORD.
001400         05  OSL-OS-NUMBER           PIC X(10).
001500         05  OSL-EQUIP-TYPE          PIC X(30).
001600         05  OSL-MODEL               PIC X(30).
001700         05  OSL-MANUFACTURER        PIC X(20).
001800         05  OSL-OPEN-DATE           PIC X(10).
001900         05  OSL-OPEN-DATE-PARTS REDEFINES OSL-OPEN-DATE.
002000             10  OSL-OPEN-YYYY       PIC X(4).
002100             10  OSL-OPEN-DASH1      PIC X(1).
002200             10  OSL-OPEN-MM         PIC X(2).
002300             10  OSL-OPEN-DASH2      PIC X(1).
002400             10  OSL-OPEN-DD         PIC X(2).
002500         05  OSL-CLOSE-DATE          PIC X(10).
002600         05  OSL-SUPPLIER            PIC X(30).
002700         05  OSL-COST-RAW            PIC X(15).
002800         05  OSL-TAG                 PIC X(10).
002900         05  OSL-PATRIMONY           PIC X(10).
003000         05  FILLER                  PIC X(25).
