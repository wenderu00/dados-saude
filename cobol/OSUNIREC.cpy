000100*****************************************************************
000200*   RECORD LAYOUT  -  OS-UNIFIED-RECORD
000300*   FILE  -  OSUNIFID  (SERVICOS MIGRADOS)
000400*   ONE SERVICE-ORDER ROW AFTER MIGRATION OF THE CURRENT AND THE
000500*   2018-2024 LEGACY CORRECTIVE FILES INTO ONE COMMON FORMAT.
000600*   CURRENT-SYSTEM ROWS ARE COPIED THROUGH UNCHANGED; MIGRATED
000700*   LEGACY ROWS CARRY A COMPOSITE IDENTIFIER BUILT FROM TAG AND
000800*   PATRIMONY (SEE OSMIGRAT PARAGRAPH 350-BUILD-IDENTIFIER).
000900*****************************************************************
001000*   MAINT HISTORY
001100*   07/21/03  RHM  ORIGINAL LAYOUT FOR EQUIPMENT PRIORITY BATCH
001200*   04/09/11  TLK  ADDED IDENTIFIER-PARTS REDEFINES FOR THE
001300*                  TAG/PATRIMONY SPLIT USED IN COST MATCHING
001400*****************************************************************
001500     01  OS-UNIFIED-RECORD.
001600         05  OSU-OS-NUMBER           PIC X(10).
001700         05  OSU-IDENTIFIER          PIC X(21).
001800         05  OSU-IDENTIFIER-PARTS REDEFINES OSU-IDENTIFIER.
001900             10  OSU-ID-TAG-PART     PIC X(10).
002000             10  OSU-ID-COMMA        PIC X(1).
002100             10  OSU-ID-PATRIM-PART  PIC X(10).
002200         05  OSU-EQUIP-TYPE          PIC X(30).
002300         05  OSU-MODEL               PIC X(30).
002400         05  OSU-MANUFACTURER        PIC X(20).
002500         05  OSU-START-DATE          PIC X(10).
002600         05  OSU-END-DATE            PIC X(10).
002700         05  OSU-SUPPLIER            PIC X(30).
002800         05  OSU-COST-RAW            PIC X(15).
002900         05  FILLER                  PIC X(24).
