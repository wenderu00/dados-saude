000100*****************************************************************
000200*   RECORD LAYOUT  -  EQP-INVENTORY-RECORD
000300*   FILE  -  EQPINV    (INVENTARIO HC UFPE)
000400*   ONE EQUIPMENT ROW FROM THE FIXED-ASSET INVENTORY EXTRACT.
000500*****************************************************************
000600*   MAINT HISTORY
000700*   08/04/03  RHM  ORIGINAL LAYOUT FOR EQUIPMENT PRIORITY BATCH
000800*   09/30/12  TLK  ADDED ACQ-DATE-PARTS REDEFINES FOR AGE EDITS
000900*   08/10/26  DKS  EQI-ALLOW-OS-FLAG WIDENED TO X(4) - AUDIT
001000*                  REQUEST 26-0311 - THE ACCENTED "NAO" SPELLING
001100*                  OFF THE PLANILHA NEEDS THE FOURTH BYTE TO MATCH
001200*****************************************************************
001300     01  EQP-INVENTORY-RECORD.
001400         05  EQI-IDENTIFIER          PIC X(21).
001500         05  EQI-EQUIP-TYPE          PIC X(30).
001600         05  EQI-MODEL               PIC X(30).
001700         05  EQI-BRAND               PIC X(20).
001800         05  EQI-LOCATION            PIC X(30).
001900         05  EQI-ACQ-DATE            PIC X(10).
002000         05  EQI-ACQ-DATE-PARTS REDEFINES EQI-ACQ-DATE.
002100             10  EQI-ACQ-YYYY        PIC X(4).
002200             10  FILLER              PIC X(1).
002300             10  EQI-ACQ-MM          PIC X(2).
002400             10  FILLER              PIC X(1).
002500             10  EQI-ACQ-DD          PIC X(2).
002600         05  EQI-ACQ-VALUE           PIC S9(9)V99 COMP-3.
002700         05  EQI-RETIRED-FLAG        PIC X(3).
002800         05  EQI-ALLOW-OS-FLAG       PIC X(4).
002900         05  FILLER                  PIC X(26).
