000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CRITENR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          PASS 1  -  READS THE CRITICALITY WORKSHEET AND BUILDS
001300*                      AN IN-STORAGE TABLE KEYED BY TRIMMED MODEL
001400*                      TEXT.  THE WORKSHEET CARRIES SOME PREAMBLE
001500*                      ROWS AHEAD OF ITS HEADER ROW - BOTH ARE
001600*                      DISCARDED.  WHEN A MODEL REPEATS, THE FIRST
001700*                      CRITICALITY SEEN FOR IT WINS.
001800*
001900*          PASS 2  -  READS THE EQUIPMENT INVENTORY AND LOOKS
002000*                      EACH ROW UP IN THE PASS-1 TABLE BY TRIMMED
002100*                      MODEL.  A ROW WITH NO MATCH IS DROPPED -
002200*                      ONLY MODELS COVERED BY THE WORKSHEET
002300*                      SURVIVE.  A MATCHED ROW CALLS STATDRV TO
002400*                      DERIVE A LOADER-STYLE STATUS AND IS WRITTEN
002500*                      TO THE ENRICHED FILE.
002600*
002700*          INPUT FILE   -  CRITSHET  (PLANILHA DE EQUIPAMENTOS)
002800*          INPUT FILE   -  EQPINV    (INVENTARIO HC UFPE)
002900*          OUTPUT FILE  -  EQPENR    (ENRICHED INVENTORY, INTERIM)
003000*
003100*****************************************************************
003200*    MAINTENANCE HISTORY
003300*    01/01/08  JS   ORIGINAL PROGRAM (PATIENT MASTER UPDATE)
003400*    08/02/08  RHM  CONVERTED TO EQUIP PRIORITY BATCH - REPLACED
003500*                   THE RANDOM MASTER UPDATE WITH AN IN-STORAGE
003600*                   CRITICALITY TABLE LOOKUP, SINCE THE WORKSHEET
003700*                   IS SMALL ENOUGH TO HOLD IN WORKING-STORAGE
003800*    11/23/98  PDQ  Y2K - NO DATE FIELDS CARRIED THROUGH THIS
003900*                   STEP; REVIEWED FOR COMPLIANCE, NO CHANGE
004000*    02/17/09  TLK  ADDED THE DUPLICATE-MODEL COUNTER TO THE RUN
004100*                   TOTALS - BIOMED KEPT ASKING HOW MANY ROWS
004200*                   COLLAPSED INTO ONE TABLE ENTRY
004300*    06/04/11  CJW  TABLE SIZE RAISED FROM 1500 TO 3000 ENTRIES -
004400*                   BIOMED'S WORKSHEET OUTGREW THE OLD LIMIT
004500*****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT CRITSHET
006000     ASSIGN TO UT-S-CRITSHT
006100       ORGANIZATION IS SEQUENTIAL
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS CFCODE.
006400
006500     SELECT EQPINV
006600     ASSIGN TO UT-S-EQPINV
006700       ORGANIZATION IS SEQUENTIAL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT EQPENR
007200     ASSIGN TO UT-S-EQPENR
007300       ORGANIZATION IS SEQUENTIAL
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 100 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC                      PIC X(100).
008600
008700 FD  CRITSHET
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CRIT-WORKSHEET-RECORD.
009300     COPY CRITWKBK.
009400
009500 FD  EQPINV
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 180 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS EQP-INVENTORY-RECORD.
010100     COPY EQPINVTY.
010200
010300 FD  EQPENR
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 180 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS EQP-ENRICHED-RECORD.
010900     COPY EQPENRCH.
011000
011100 WORKING-STORAGE SECTION.
011200 01  FILE-STATUS-CODES.
011300     05  CFCODE                      PIC X(2).
011400         88 CODE-READ-CRIT      VALUE SPACES.
011500         88 NO-MORE-CRIT        VALUE "10".
011600     05  IFCODE                      PIC X(2).
011700         88 CODE-READ-INV       VALUE SPACES.
011800         88 NO-MORE-INV         VALUE "10".
011900     05  OFCODE                      PIC X(2).
012000         88 CODE-WRITE-ENR      VALUE SPACES.
012100
012200     05  FILLER                      PIC X(02).
012300 01  WS-PREAMBLE-FIELDS.
012400     05  WS-PREAMBLE-ROWS            PIC 9(2) COMP VALUE 2.
012500     05  WS-PREAMBLE-CTR             PIC 9(2) COMP VALUE 0.
012600     05  FILLER                      PIC X(04).
012700
012800 01  CRIT-TABLE.
012900     05  CRIT-TBL-ENTRY OCCURS 3000 TIMES
013000                         INDEXED BY CRIT-IDX.
013100         10  CRIT-TBL-MODEL          PIC X(30).
013200         10  CRIT-TBL-EQUIP-TYPE     PIC X(30).
013300         10  CRIT-TBL-SUPPLIER       PIC X(30).
013400         10  CRIT-TBL-CRITICALITY    PIC 9(1)V99.
013500     05  FILLER                      PIC X(02).
013600 01  CRIT-TABLE-VIEW REDEFINES CRIT-TABLE.
013700     05  CRIT-TBL-RAW OCCURS 3000 TIMES PIC X(93).
013800
013900     05  FILLER                      PIC X(02).
014000 01  WS-TABLE-COUNTERS.
014100     05  CRIT-TABLE-COUNT            PIC 9(4) COMP VALUE 0.
014200     05  CRIT-TABLE-MAX              PIC 9(4) COMP VALUE 3000.
014300     05  WS-DUP-MODEL-COUNT          PIC 9(5) COMP VALUE 0.
014400
014500     05  FILLER                      PIC X(02).
014600 01  WS-TRIM-WORK.
014700     05  WS-TRIM-LEAD                PIC 9(2) COMP.
014800     05  WS-TRIM-SRC                 PIC X(30).
014900     05  WS-TRIM-RESULT               PIC X(30).
015000     05  FILLER                      PIC X(04).
015100 01  WS-TRIM-SRC-COLUMNS REDEFINES WS-TRIM-WORK.
015200     05  FILLER                      PIC X(02).
015300     05  WS-TRIM-SRC-CHAR OCCURS 30 TIMES PIC X(01).
015400     05  FILLER                      PIC X(34).
015500
015600 01  WS-MATCH-FIELDS.
015700     05  CRIT-FOUND-SW               PIC X(1) VALUE "N".
015800         88 CRIT-FOUND            VALUE "Y".
015900     05  WS-MATCHED-CRITICALITY      PIC 9(1)V99.
016000     05  WS-LOAD-STATUS-OUT          PIC X(15).
016100     05  FILLER                      PIC X(02).
016200 01  WS-MATCHED-CRIT-EDIT REDEFINES WS-MATCHED-CRITICALITY.
016300     05  WS-MATCHED-CRIT-INT         PIC 9(1).
016400     05  WS-MATCHED-CRIT-DEC         PIC 99.
016500
016600     05  FILLER                      PIC X(02).
016700 01  COUNTERS-AND-ACCUMULATORS.
016800     05  CRIT-RECS-LOADED            PIC 9(7) COMP VALUE 0.
016900     05  INV-RECS-READ               PIC 9(7) COMP VALUE 0.
017000     05  INV-RECS-MATCHED            PIC 9(7) COMP VALUE 0.
017100     05  INV-RECS-DROPPED            PIC 9(7) COMP VALUE 0.
017200     05  FILLER                      PIC X(02).
017300
017400 77  MORE-CRIT-SW                    PIC X(1) VALUE "Y".
017500     88 MORE-CRIT                 VALUE "Y".
017600     88 NO-MORE-CRIT-ROWS         VALUE "N".
017700 77  MORE-INV-SW                     PIC X(1) VALUE "Y".
017800     88 MORE-INV                  VALUE "Y".
017900     88 NO-MORE-INV-ROWS          VALUE "N".
018000
018100 77  PARA-NAME                       PIC X(20) VALUE SPACES.
018200
018300 PROCEDURE DIVISION.
018400 000-HOUSEKEEPING.
018500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018600
018700     PERFORM 150-SKIP-PREAMBLE THRU 150-EXIT
018800             VARYING WS-PREAMBLE-CTR FROM 1 BY 1
018900             UNTIL WS-PREAMBLE-CTR > WS-PREAMBLE-ROWS.
019000
019100     PERFORM 900-READ-CRITSHET THRU 900-EXIT.
019200     PERFORM 100-LOAD-CRIT-TABLE THRU 100-EXIT
019300             UNTIL NO-MORE-CRIT-ROWS.
019400
019500     PERFORM 950-READ-INVENTORY THRU 950-EXIT.
019600     PERFORM 400-MATCH-INVENTORY THRU 400-EXIT
019700             UNTIL NO-MORE-INV-ROWS.
019800
019900     PERFORM 999-CLEANUP THRU 999-EXIT.
020000     STOP RUN.
020100
020200 150-SKIP-PREAMBLE.
020300     MOVE "150-SKIP-PREAMBLE" TO PARA-NAME.
020400     READ CRITSHET
020500         AT END
020600             MOVE "N" TO MORE-CRIT-SW
020700     END-READ.
020800 150-EXIT.
020900     EXIT.
021000
021100 100-LOAD-CRIT-TABLE.
021200     MOVE "100-LOAD-CRIT-TABLE" TO PARA-NAME.
021300     ADD 1 TO CRIT-RECS-LOADED.
021400     MOVE CRW-MODEL TO WS-TRIM-SRC.
021500     PERFORM 210-TRIM-MODEL THRU 210-EXIT.
021600     PERFORM 220-STORE-IF-NEW THRU 220-EXIT.
021700     PERFORM 900-READ-CRITSHET THRU 900-EXIT.
021800 100-EXIT.
021900     EXIT.
022000
022100 210-TRIM-MODEL.
022200     MOVE "210-TRIM-MODEL" TO PARA-NAME.
022300     MOVE 0 TO WS-TRIM-LEAD.
022400     INSPECT WS-TRIM-SRC TALLYING WS-TRIM-LEAD FOR LEADING SPACES.
022500     IF  WS-TRIM-LEAD < 30
022600         MOVE WS-TRIM-SRC(WS-TRIM-LEAD + 1: ) TO WS-TRIM-RESULT
022700     ELSE
022800         MOVE SPACES TO WS-TRIM-RESULT
022900     END-IF.
023000 210-EXIT.
023100     EXIT.
023200
023300 220-STORE-IF-NEW.
023400     MOVE "220-STORE-IF-NEW" TO PARA-NAME.
023500     SET CRIT-IDX TO 1.
023600     SEARCH CRIT-TBL-ENTRY
023700         AT END
023800             PERFORM 230-ADD-NEW-ENTRY THRU 230-EXIT
023900         WHEN CRIT-TBL-MODEL(CRIT-IDX) = WS-TRIM-RESULT
024000             ADD 1 TO WS-DUP-MODEL-COUNT
024100     END-SEARCH.
024200 220-EXIT.
024300     EXIT.
024400
024500 230-ADD-NEW-ENTRY.
024600     MOVE "230-ADD-NEW-ENTRY" TO PARA-NAME.
024700     IF  CRIT-TABLE-COUNT < CRIT-TABLE-MAX
024800         ADD 1 TO CRIT-TABLE-COUNT
024900         SET CRIT-IDX TO CRIT-TABLE-COUNT
025000         MOVE WS-TRIM-RESULT      TO CRIT-TBL-MODEL(CRIT-IDX)
025100         MOVE CRW-EQUIP-TYPE      TO CRIT-TBL-EQUIP-TYPE(CRIT-IDX)
025200         MOVE CRW-SUPPLIER        TO CRIT-TBL-SUPPLIER(CRIT-IDX)
025300         MOVE CRW-CRITICALITY  TO CRIT-TBL-CRITICALITY(CRIT-IDX)
025400     ELSE
025500         DISPLAY "*** CRITICALITY TABLE FULL - MODEL DROPPED"
025600     END-IF.
025700 230-EXIT.
025800     EXIT.
025900
026000 400-MATCH-INVENTORY.
026100     MOVE "400-MATCH-INVENTORY" TO PARA-NAME.
026200     ADD 1 TO INV-RECS-READ.
026300     MOVE EQI-MODEL TO WS-TRIM-SRC.
026400     PERFORM 210-TRIM-MODEL THRU 210-EXIT.
026500     PERFORM 410-LOOKUP-CRITICALITY THRU 410-EXIT.
026600     IF  CRIT-FOUND
026700         ADD 1 TO INV-RECS-MATCHED
026800         PERFORM 430-DERIVE-LOAD-STATUS THRU 430-EXIT
026900         PERFORM 440-WRITE-ENRICHED THRU 440-EXIT
027000     ELSE
027100         ADD 1 TO INV-RECS-DROPPED
027200     END-IF.
027300     PERFORM 950-READ-INVENTORY THRU 950-EXIT.
027400 400-EXIT.
027500     EXIT.
027600
027700 410-LOOKUP-CRITICALITY.
027800     MOVE "410-LOOKUP-CRITICALITY" TO PARA-NAME.
027900     MOVE "N" TO CRIT-FOUND-SW.
028000     SET CRIT-IDX TO 1.
028100     SEARCH CRIT-TBL-ENTRY
028200         AT END
028300             CONTINUE
028400         WHEN CRIT-TBL-MODEL(CRIT-IDX) = WS-TRIM-RESULT
028500             MOVE "Y" TO CRIT-FOUND-SW
028600             MOVE CRIT-TBL-CRITICALITY(CRIT-IDX)
028700                                   TO WS-MATCHED-CRITICALITY
028800     END-SEARCH.
028900 410-EXIT.
029000     EXIT.
029100
029200 430-DERIVE-LOAD-STATUS.
029300     MOVE "430-DERIVE-LOAD-STATUS" TO PARA-NAME.
029400     CALL "STATDRV" USING EQI-RETIRED-FLAG, EQI-ALLOW-OS-FLAG,
029500                           WS-LOAD-STATUS-OUT.
029600 430-EXIT.
029700     EXIT.
029800
029900 440-WRITE-ENRICHED.
030000     MOVE "440-WRITE-ENRICHED" TO PARA-NAME.
030100     MOVE EQI-IDENTIFIER       TO EQE-IDENTIFIER.
030200     MOVE EQI-EQUIP-TYPE       TO EQE-EQUIP-TYPE.
030300     MOVE EQI-MODEL            TO EQE-MODEL.
030400     MOVE EQI-BRAND            TO EQE-BRAND.
030500     MOVE EQI-LOCATION         TO EQE-LOCATION.
030600     MOVE EQI-ACQ-DATE         TO EQE-ACQ-DATE.
030700     MOVE EQI-ACQ-VALUE        TO EQE-ACQ-VALUE.
030800     MOVE EQI-RETIRED-FLAG     TO EQE-RETIRED-FLAG.
030900     MOVE EQI-ALLOW-OS-FLAG    TO EQE-ALLOW-OS-FLAG.
031000     MOVE WS-MATCHED-CRITICALITY TO EQE-CRITICALITY.
031100     MOVE WS-LOAD-STATUS-OUT   TO EQE-LOAD-STATUS.
031200     WRITE EQP-ENRICHED-RECORD.
031300 440-EXIT.
031400     EXIT.
031500
031600 800-OPEN-FILES.
031700     MOVE "800-OPEN-FILES" TO PARA-NAME.
031800     OPEN INPUT CRITSHET, EQPINV.
031900     OPEN OUTPUT EQPENR.
032000 800-EXIT.
032100     EXIT.
032200
032300 850-CLOSE-FILES.
032400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032500     CLOSE CRITSHET, EQPINV, EQPENR.
032600 850-EXIT.
032700     EXIT.
032800
032900 900-READ-CRITSHET.
033000     MOVE "900-READ-CRITSHET" TO PARA-NAME.
033100     READ CRITSHET
033200         AT END
033300             MOVE "N" TO MORE-CRIT-SW
033400     END-READ.
033500 900-EXIT.
033600     EXIT.
033700
033800 950-READ-INVENTORY.
033900     MOVE "950-READ-INVENTORY" TO PARA-NAME.
034000     READ EQPINV
034100         AT END
034200             MOVE "N" TO MORE-INV-SW
034300     END-READ.
034400 950-EXIT.
034500     EXIT.
034600
034700 999-CLEANUP.
034800     MOVE "999-CLEANUP" TO PARA-NAME.
034900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035000     DISPLAY "CRITENR - CRIT ROWS LOADED .... " CRIT-RECS-LOADED.
035100     DISPLAY "CRITENR - DUP MODELS ....... " WS-DUP-MODEL-COUNT.
035200     DISPLAY "CRITENR - INV ROWS READ ....... " INV-RECS-READ.
035300     DISPLAY "CRITENR - INV ROWS MATCHED .... " INV-RECS-MATCHED.
035400     DISPLAY "CRITENR - INV ROWS DROPPED .... " INV-RECS-DROPPED.
035500     DISPLAY "NORMAL END OF JOB CRITENR".
035600 999-EXIT.
035700     EXIT.
