000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OSMIGRAT.
000300 AUTHOR. R. H. MOTTA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/95.
000600 DATE-COMPILED. 03/11/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MIGRATES THE HOSPITAL EQUIPMENT PARK'S
001300*          CORRECTIVE SERVICE-ORDER HISTORY INTO ONE COMMON
001400*          RECORD FORMAT.
001500*
001600*          THE CURRENT-PERIOD SERVICE-ORDER FILE IS COPIED
001700*          THROUGH FIRST, UNCHANGED.  THE 2018-2024 LEGACY
001800*          CORRECTIVE FILE IS THEN READ (ITS LEAD TITLE ROW
001900*          SKIPPED) AND EACH ROW IS MAPPED ONTO THE SAME LAYOUT,
002000*          BUILDING A COMPOSITE EQUIPMENT IDENTIFIER FROM THE
002100*          TAG AND PATRIMONY COLUMNS.
002200*
002300*          NO SORT OR MATCH IS DONE HERE - INPUT ORDER IS KEPT,
002400*          CURRENT RECORDS FIRST, THEN MIGRATED LEGACY RECORDS.
002500*
002600*****************************************************************
002700*        INPUT FILE   -   OSCURRNT  (SERVICO EXTERNO PERIODO)
002800*        INPUT FILE   -   OSLEGACY  (CORRETIVAS EXTERNAS 18-24)
002900*        OUTPUT FILE  -   OSUNIFID  (SERVICOS MIGRADOS)
003000*        DUMP FILE    -   SYSOUT
003100*****************************************************************
003200*    MAINTENANCE HISTORY
003300*    03/11/95  RHM  ORIGINAL PROGRAM - EQUIPMENT PRIORITY BATCH
003400*    03/11/95  RHM  STEP 1 OF THE ASSET REPLACEMENT-PRIORITY RUN
003500*    09/02/96  TLK  CORRECTED TRAILING-SPACE TRIM ON TAG/PATRIMONY
003600*                   BEFORE BUILDING THE COMPOSITE IDENTIFIER
003700*    04/17/97  RHM  ADDED RUN-DATE STAMP TO THE SYSOUT BANNER
003800*    11/23/98  PDQ  Y2K - CONFIRMED 4-DIGIT YEARS FLOW THROUGH
003900*                   OSL-OPEN-DATE/OSL-CLOSE-DATE UNCHANGED; NO
004000*                   2-DIGIT YEAR WINDOWING NEEDED IN THIS STEP
004100*    06/30/99  PDQ  Y2K - RETESTED WS-RUN-DATE-FIELDS WINDOW
004200*    02/14/01  CJW  SKIP-TITLE-ROW NOW TOLERATES AN EMPTY LEGACY
004300*                   FILE (PRIOR RUN ABENDED ON A ZERO-ROW EXTRACT)
004400*    08/05/03  DKS  ADDED COPY-COUNT DISPLAY LINES FOR OPERATIONS
004500*****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT OSCURRNT
006100     ASSIGN TO UT-S-OSCURRNT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT OSLEGACY
006600     ASSIGN TO UT-S-OSLEGACY
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT OSUNIFID
007100     ASSIGN TO UT-S-OSUNIFID
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500*~~~~~~ CURRENT-PERIOD CORRECTIVE SERVICE ORDERS - ONE ROW PER OS
008600 FD  OSCURRNT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 200 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS OS-CURRENT-RECORD.
009200     COPY OSCURREC.
009300
009400*~~~~~~ 2018-2024 LEGACY CORRECTIVE WORKBOOK EXPORT - TITLE ROW 1
009500 FD  OSLEGACY
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 200 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS OS-LEGACY-RECORD.
010100     COPY OSLEGREC.
010200
010300*~~~~~~ UNIFIED SERVICE ORDERS - REREAD BY CSTCONSL AND EQPANRPT
010400 FD  OSUNIFID
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 200 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS OS-UNIFIED-RECORD.
011000     COPY OSUNIREC.
011100
011200** QSAM FILES - NO MASTER FILE ON THIS STEP
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  OFCODE                  PIC X(2).
011700         88 CODE-WRITE    VALUE SPACES.
011800
011900     05  FILLER                      PIC X(02).
012000 01  WS-SYSOUT-REC.
012100     05  WS-SYSOUT-TEXT          PIC X(80).
012200     05  FILLER                      PIC X(02).
012300 01  WS-SYSOUT-COLUMNS REDEFINES WS-SYSOUT-REC.
012400     05  WS-SYSOUT-LABEL         PIC X(40).
012500     05  WS-SYSOUT-VALUE         PIC X(40).
012600
012700     05  FILLER                      PIC X(02).
012800 01  WS-RUN-DATE-FIELDS.
012900     05  WS-RUN-DATE             PIC 9(6).
013000     05  FILLER                      PIC X(02).
013100 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-FIELDS.
013200     05  WS-RUN-YY               PIC 9(2).
013300     05  WS-RUN-MM               PIC 9(2).
013400     05  WS-RUN-DD               PIC 9(2).
013500
013600     05  FILLER                      PIC X(02).
013700 01  WS-IDENTIFIER-BUILD.
013800     05  WS-ID-TAG               PIC X(10).
013900     05  WS-ID-COMMA             PIC X(1) VALUE ','.
014000     05  WS-ID-PATRIM            PIC X(10).
014100     05  FILLER                      PIC X(02).
014200 01  WS-ID-BUILD-ALT REDEFINES WS-IDENTIFIER-BUILD.
014300     05  WS-ID-FULL              PIC X(21).
014400
014500     05  FILLER                      PIC X(02).
014600 01  COUNTERS-AND-ACCUMULATORS.
014700     05  CURRNT-RECS-COPIED      PIC 9(7) COMP.
014800     05  LEGACY-RECS-MIGRATED    PIC 9(7) COMP.
014900     05  TOTAL-RECS-WRITTEN      PIC 9(7) COMP.
015000     05  FILLER                      PIC X(02).
015100
015200 77  MORE-CURRNT-SW              PIC X(1) VALUE "Y".
015300     88 NO-MORE-CURRNT       VALUE "N".
015400 77  MORE-LEGACY-SW              PIC X(1) VALUE "Y".
015500     88 NO-MORE-LEGACY       VALUE "N".
015600
015700 77  PARA-NAME                   PIC X(20) VALUE SPACES.
015800
015900 PROCEDURE DIVISION.
016000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016100     PERFORM 100-COPY-CURRENT THRU 100-EXIT
016200             UNTIL NO-MORE-CURRNT.
016300     PERFORM 300-MIGRATE-LEGACY THRU 300-EXIT
016400             UNTIL NO-MORE-LEGACY.
016500     PERFORM 999-CLEANUP THRU 999-EXIT.
016600     MOVE +0 TO RETURN-CODE.
016700     GOBACK.
016800
016900 000-HOUSEKEEPING.
017000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100     DISPLAY "******** BEGIN JOB OSMIGRAT ********".
017200     ACCEPT  WS-RUN-DATE FROM DATE.
017300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017500     PERFORM 900-READ-CURRENT THRU 900-EXIT.
017600*   04/17/97 RHM - RUN-DATE STAMP ON THE OPENING BANNER LINE
017700     MOVE "RUN DATE (YYMMDD)"  TO WS-SYSOUT-LABEL.
017800     MOVE WS-RUN-DATE          TO WS-SYSOUT-VALUE.
017900     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
018000     PERFORM 920-SKIP-TITLE-ROW THRU 920-EXIT.
018100     PERFORM 950-READ-LEGACY THRU 950-EXIT.
018200 000-EXIT.
018300     EXIT.
018400
018500 100-COPY-CURRENT.
018600     MOVE "100-COPY-CURRENT" TO PARA-NAME.
018700     PERFORM 200-MOVE-CURRENT-FIELDS THRU 200-EXIT.
018800     PERFORM 700-WRITE-UNIFIED THRU 700-EXIT.
018900     ADD +1 TO CURRNT-RECS-COPIED.
019000     PERFORM 900-READ-CURRENT THRU 900-EXIT.
019100 100-EXIT.
019200     EXIT.
019300
019400 200-MOVE-CURRENT-FIELDS.
019500*   CURRENT-SYSTEM ROWS CARRY THROUGH TO THE UNIFIED FORMAT
019600*   WITH NO FIELD TRANSFORMATION - SEE BATCH FLOW U1.
019700     MOVE OSC-OS-NUMBER      TO OSU-OS-NUMBER.
019800     MOVE OSC-IDENTIFIER     TO OSU-IDENTIFIER.
019900     MOVE OSC-EQUIP-TYPE     TO OSU-EQUIP-TYPE.
020000     MOVE OSC-MODEL          TO OSU-MODEL.
020100     MOVE OSC-MANUFACTURER   TO OSU-MANUFACTURER.
020200     MOVE OSC-START-DATE     TO OSU-START-DATE.
020300     MOVE OSC-END-DATE       TO OSU-END-DATE.
020400     MOVE OSC-SUPPLIER       TO OSU-SUPPLIER.
020500     MOVE OSC-COST-RAW       TO OSU-COST-RAW.
020600 200-EXIT.
020700     EXIT.
020800
020900 300-MIGRATE-LEGACY.
021000     MOVE "300-MIGRATE-LEGACY" TO PARA-NAME.
021100     PERFORM 350-BUILD-IDENTIFIER THRU 350-EXIT.
021200     PERFORM 360-MOVE-LEGACY-FIELDS THRU 360-EXIT.
021300     PERFORM 700-WRITE-UNIFIED THRU 700-EXIT.
021400     ADD +1 TO LEGACY-RECS-MIGRATED.
021500     PERFORM 950-READ-LEGACY THRU 950-EXIT.
021600 300-EXIT.
021700     EXIT.
021800
021900 350-BUILD-IDENTIFIER.
022000*   09/02/96 TLK - TAG AND PATRIMONY ARE TRIMMED BEFORE THE
022100*   COMMA JOIN; A BLANK SIDE IS DROPPED RATHER THAN PADDED.
022200     MOVE SPACES TO WS-IDENTIFIER-BUILD.
022300     IF  OSL-TAG NOT = SPACES AND OSL-PATRIMONY NOT = SPACES
022400         STRING OSL-TAG      DELIMITED BY SPACE
022500                ","           DELIMITED BY SIZE
022600                OSL-PATRIMONY DELIMITED BY SPACE
022700           INTO WS-ID-FULL
022800         END-STRING
022900     ELSE
023000         IF  OSL-TAG NOT = SPACES
023100             MOVE OSL-TAG TO WS-ID-FULL
023200         ELSE
023300             IF  OSL-PATRIMONY NOT = SPACES
023400                 MOVE OSL-PATRIMONY TO WS-ID-FULL
023500             ELSE
023600                 MOVE SPACES TO WS-ID-FULL.
023700     MOVE WS-ID-FULL TO OSU-IDENTIFIER.
023800 350-EXIT.
023900     EXIT.
024000
024100 360-MOVE-LEGACY-FIELDS.
024200*   O.S<-OS  TIPO<-EQUIPAMENTO  DATA INICIO<-ABERTURA
024300*   DATA CONCLUSAO<-FECHAMENTO  FORNECEDOR<-SERVICO/ASSISTENCIA
024400*   CUSTO<-CUSTO  (SEE BATCH FLOW U1)
024500     MOVE OSL-OS-NUMBER      TO OSU-OS-NUMBER.
024600     MOVE OSL-EQUIP-TYPE     TO OSU-EQUIP-TYPE.
024700     MOVE OSL-MODEL          TO OSU-MODEL.
024800     MOVE OSL-MANUFACTURER   TO OSU-MANUFACTURER.
024900     MOVE OSL-OPEN-DATE      TO OSU-START-DATE.
025000     MOVE OSL-CLOSE-DATE     TO OSU-END-DATE.
025100     MOVE OSL-SUPPLIER       TO OSU-SUPPLIER.
025200     MOVE OSL-COST-RAW       TO OSU-COST-RAW.
025300 360-EXIT.
025400     EXIT.
025500
025600 700-WRITE-UNIFIED.
025700     WRITE OS-UNIFIED-RECORD.
025800     ADD +1 TO TOTAL-RECS-WRITTEN.
025900 700-EXIT.
026000     EXIT.
026100
026200 800-OPEN-FILES.
026300     MOVE "800-OPEN-FILES" TO PARA-NAME.
026400     OPEN INPUT  OSCURRNT, OSLEGACY.
026500     OPEN OUTPUT OSUNIFID, SYSOUT.
026600 800-EXIT.
026700     EXIT.
026800
026900 850-CLOSE-FILES.
027000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027100     CLOSE OSCURRNT, OSLEGACY, OSUNIFID, SYSOUT.
027200 850-EXIT.
027300     EXIT.
027400
027500 900-READ-CURRENT.
027600     READ OSCURRNT
027700         AT END MOVE "N" TO MORE-CURRNT-SW
027800         GO TO 900-EXIT
027900     END-READ.
028000 900-EXIT.
028100     EXIT.
028200
028300 920-SKIP-TITLE-ROW.
028400*   02/14/01 CJW - AN EMPTY LEGACY EXTRACT HAS NO TITLE ROW TO
028500*   SKIP; FALL THROUGH RATHER THAN TREATING IT AS AN ERROR.
028600     READ OSLEGACY
028700         AT END MOVE "N" TO MORE-LEGACY-SW
028800         GO TO 920-EXIT
028900     END-READ.
029000 920-EXIT.
029100     EXIT.
029200
029300 950-READ-LEGACY.
029400     READ OSLEGACY
029500         AT END MOVE "N" TO MORE-LEGACY-SW
029600         GO TO 950-EXIT
029700     END-READ.
029800 950-EXIT.
029900     EXIT.
030000
030100 999-CLEANUP.
030200     MOVE "999-CLEANUP" TO PARA-NAME.
030300*   08/05/03 DKS - COPY COUNTS FOR THE OPERATIONS LOG
030400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030500     DISPLAY "CURRENT RECORDS COPIED    ", CURRNT-RECS-COPIED.
030600     DISPLAY "LEGACY RECORDS MIGRATED   ", LEGACY-RECS-MIGRATED.
030700     DISPLAY "TOTAL UNIFIED RECS WRITTEN", TOTAL-RECS-WRITTEN.
030800     DISPLAY "******** NORMAL END OF JOB OSMIGRAT ********".
030900 999-EXIT.
031000     EXIT.
