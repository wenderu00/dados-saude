000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STATDRV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - DERIVES THE EQUIPMENT STATUS
001300*          COLUMN FROM THE RETIRED/ALLOW-OS FLAGS CARRIED ON THE
001400*          INVENTORY EXTRACT.  PRECEDENCE IS FIXED -
001500*          BAIXADO OUTRANKS EM MANUTENCAO WHICH OUTRANKS
001600*          OPERACIONAL.
001700*
001800*          THE ALLOW-O.S. FLAG ARRIVES WITH THE ACCENT ON "NAO"
001900*          INTACT - THE EXTRACT IS NOT A 3270 SCREEN, IT IS A
002000*          FLAT FILE OFF THE PLANILHA, SO THE 88-LEVEL BELOW
002100*          CARRIES BOTH THE PLAIN AND THE ACCENTED SPELLING.
002200*          THE FLAG IS CARRIED AT FOUR BYTES, NOT THREE - THE
002300*          ACCENTED "A" TAKES TWO BYTES ON THIS EXTRACT'S CODE
002400*          PAGE, SO A PLAIN THREE-BYTE FIELD CAN NEVER COMPARE
002500*          EQUAL TO THE ACCENTED SPELLING.
002600*
002700*          CALLED BY CRITENR DURING THE INVENTORY ENRICHMENT PASS.
002800*
002900*****************************************************************
003000*    MAINTENANCE HISTORY
003100*    01/01/08  JS   ORIGINAL PROGRAM (COST-CALCULATION VERSION)
003200*    04/11/08  JS   ADDED ENHANCEMENT TO HANDLE EQUIPMENT CHARGES
003300*    07/23/08  RHM  REBUILT FOR EQUIP PRIORITY BATCH - DROPPED THE
003400*                   COST-CALC LOGIC, ADDED STATUS DERIVATION FOR
003500*                   THE ASSET REPLACEMENT PROJECT
003600*    11/23/98  PDQ  Y2K - NO DATE FIELDS IN THIS SUBPROGRAM;
003700*                   REVIEWED FOR COMPLIANCE, NO CHANGE REQUIRED
003800*    05/14/09  TLK  "EM MANUTENCAO" NOW BEATS "OPERACIONAL" EVEN
003900*                   WHEN THE RETIRED FLAG IS BLANK - A BLANK WAS
004000*                   FALLING THROUGH TO OPERACIONAL BY MISTAKE
004100*    08/10/26  DKS  AUDIT REQUEST 26-0311 - "NAO" WAS NEVER
004200*                   MATCHING THE ACCENTED SPELLING OFF THE
004300*                   PLANILHA, SO A REAL "EM MANUTENCAO" CASE WAS
004400*                   FALLING THROUGH TO "OPERACIONAL".  ADDED THE
004500*                   ACCENTED 88-LEVEL VALUES AND PUT THE ACCENT
004600*                   BACK IN THE STATUS TEXT ITSELF
004700*    08/10/26  DKS  AUDIT REQUEST 26-0311 - THE ACCENTED 88-LEVEL
004800*                   VALUES ADDED ABOVE COULD NEVER MATCH - THE
004900*                   ACCENTED "NAO" IS FOUR BYTES, AND THE FLAG
005000*                   WAS STILL DECLARED THREE.  WIDENED
005100*                   SD-ALLOW-OS-FLAG (AND EQI-/EQE-ALLOW-OS-FLAG
005200*                   UPSTREAM) TO X(4)
005300*****************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 INPUT-OUTPUT SECTION.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500 01  WS-STATUS-WORK.
006600     05  WS-STATUS-TEXT              PIC X(15).
006700     05  FILLER                      PIC X(05).
006800 01  WS-STATUS-COLUMNS REDEFINES WS-STATUS-WORK.
006900     05  WS-STATUS-FIRST-CHAR        PIC X(01).
007000     05  FILLER                      PIC X(19).
007100
007200 01  WS-RETIRED-FLAG-WORK             PIC X(3).
007300 01  WS-RETIRED-FLAG-COLUMNS REDEFINES WS-RETIRED-FLAG-WORK.
007400     05  WS-RETIRED-FIRST-CHAR        PIC X(1).
007500     05  FILLER                      PIC X(2).
007600
007700 01  WS-ALLOW-OS-FLAG-WORK            PIC X(4).
007800 01  WS-ALLOW-OS-FLAG-COLUMNS REDEFINES WS-ALLOW-OS-FLAG-WORK.
007900     05  WS-ALLOW-OS-FIRST-CHAR       PIC X(1).
008000     05  FILLER                      PIC X(3).
008100
008200 77  WS-CALL-COUNT                    PIC 9(7) COMP VALUE 0.
008300
008400 LINKAGE SECTION.
008500 01  SD-RETIRED-FLAG                 PIC X(3).
008600     88 SD-RETIRED-YES            VALUE "SIM", "Sim", "sim".
008700 01  SD-ALLOW-OS-FLAG                PIC X(4).
008800     88 SD-ALLOW-OS-NO            VALUE "NAO", "Nao", "nao",
008900                                         "NÃO", "Não", "não".
009000 01  SD-STATUS-OUT                   PIC X(15).
009100
009200 PROCEDURE DIVISION USING SD-RETIRED-FLAG, SD-ALLOW-OS-FLAG,
009300         SD-STATUS-OUT.
009400     ADD 1 TO WS-CALL-COUNT.
009500     IF  SD-RETIRED-YES
009600         MOVE "Baixado"         TO WS-STATUS-TEXT
009700     ELSE
009800         IF  SD-ALLOW-OS-NO
009900             MOVE "Em Manutenção" TO WS-STATUS-TEXT
010000         ELSE
010100             MOVE "Operacional"  TO WS-STATUS-TEXT
010200         END-IF
010300     END-IF.
010400
010500     MOVE WS-STATUS-TEXT TO SD-STATUS-OUT.
010600     GOBACK.
