000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CSTCONSL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          PASS 1  -  READS THE UNIFIED SERVICE-ORDER FILE, CALLS
001300*                      CURCLEN TO SCRUB EACH COST-RAW TEXT FIELD,
001400*                      AND ACCUMULATES THE CLEANED AMOUNT INTO AN
001500*                      IN-STORAGE TABLE KEYED BY TRIMMED ID
001600*                      (TAG,PATRIMONY FOR LEGACY ROWS, THE SINGLE
001700*                      IDENTIFIER COLUMN FOR CURRENT ROWS).
001800*
001900*          PASS 2  -  READS THE ENRICHED INVENTORY AND LEFT-JOINS
002000*                      THE COST TABLE ONTO EACH ROW BY ID -
002100*                      EQUIPMENT WITH NO SERVICE ORDERS ON FILE
002200*                      GETS A ZERO EXTERNAL-COST TOTAL, NOT A
002300*                      DROPPED ROW.  STATUS IS STAMPED WITH THE
002400*                      LITERAL "Em uso" HERE; PRIORSCR FILLS IN
002500*                      THE REAL SCORE ON THE NEXT STEP.
002600*
002700*          INPUT FILE   -  OSUNIFID  (UNIFIED SERVICE ORDERS)
002800*          INPUT FILE   -  EQPENR    (ENRICHED INVENTORY)
002900*          OUTPUT FILE  -  EQPMSTR   (CONSOLIDATED EQUIP MASTER)
003000*
003100*****************************************************************
003200*    MAINTENANCE HISTORY
003300*    01/01/08  JS   ORIGINAL PROGRAM (PATIENT TREATMENT SEARCH)
003400*    09/14/08  RHM  CONVERTED TO EQUIP PRIORITY BATCH - REPLACED
003500*                   THE LAB-CHARGE SEARCH TABLE WITH A COST
003600*                   ACCUMULATOR TABLE KEYED BY SERVICE-ORDER
003700*                   IDENTIFIER
003800*    11/23/98  PDQ  Y2K - NO DATE FIELDS CARRIED THROUGH THIS
003900*                   STEP; REVIEWED FOR COMPLIANCE, NO CHANGE
004000*    03/30/10  TLK  EXT-COST-TOTAL NOW DEFAULTS TO ZERO RATHER
004100*                   THAN SKIPPING THE WRITE - AUDIT WANTED EVERY
004200*                   ACTIVE ASSET ON THE MASTER FILE EVEN WITH NO
004300*                   SERVICE HISTORY
004400*    08/09/26  DKS  PASS 1 NOW FLAGS EACH COST-TABLE ENTRY THAT
004500*                   HAS AT LEAST ONE ATTACHED ORDER WITH A BLANK
004600*                   END-DATE, AND TALLIES THE DISTINCT-EQUIPMENT
004700*                   "IN MAINTENANCE" (OPEN-ORDER) COUNT FOR THE
004800*                   LOADER KPI - AUDIT REQUEST 26-0311
004900*****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT OSUNIFID
006400     ASSIGN TO UT-S-OSUNIFD
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS UFCODE.
006700
006800     SELECT EQPENR
006900     ASSIGN TO UT-S-EQPENR
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS EFCODE.
007200
007300     SELECT EQPMSTR
007400     ASSIGN TO UT-S-EQPMSTR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS MFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                      PIC X(130).
008700
008800 FD  OSUNIFID
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 200 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS OS-UNIFIED-RECORD.
009400     COPY OSUNIREC.
009500
009600 FD  EQPENR
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 180 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS EQP-ENRICHED-RECORD.
010200     COPY EQPENRCH.
010300
010400 FD  EQPMSTR
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 200 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS EQP-MASTER-RECORD.
011000     COPY EQPMSTR.
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  UFCODE                      PIC X(2).
011500         88 CODE-READ-UNI        VALUE SPACES.
011600         88 NO-MORE-UNI          VALUE "10".
011700     05  EFCODE                      PIC X(2).
011800         88 CODE-READ-ENR        VALUE SPACES.
011900         88 NO-MORE-ENR          VALUE "10".
012000     05  MFCODE                      PIC X(2).
012100         88 CODE-WRITE-MSTR       VALUE SPACES.
012200
012300     05  FILLER                      PIC X(02).
012400 01  COST-TABLE.
012500     05  CST-TBL-ENTRY OCCURS 6000 TIMES
012600                        INDEXED BY CST-IDX.
012700         10  CST-TBL-IDENTIFIER      PIC X(21).
012800         10  CST-TBL-AMOUNT          PIC S9(9)V99 COMP-3.
012900         10  CST-TBL-OPEN-SW         PIC X(1) VALUE "N".
013000             88 CST-TBL-IS-OPEN  VALUE "Y".
013100     05  FILLER                      PIC X(02).
013200 01  COST-TABLE-VIEW REDEFINES COST-TABLE.
013300     05  CST-TBL-RAW OCCURS 6000 TIMES PIC X(28).
013400
013500     05  FILLER                      PIC X(02).
013600 01  WS-TABLE-COUNTERS.
013700     05  COST-TABLE-COUNT            PIC 9(4) COMP VALUE 0.
013800     05  COST-TABLE-MAX              PIC 9(4) COMP VALUE 6000.
013900
014000     05  FILLER                      PIC X(02).
014100 01  WS-TRIM-WORK.
014200     05  WS-TRIM-LEAD                PIC 9(2) COMP.
014300     05  WS-TRIM-SRC                 PIC X(21).
014400     05  WS-TRIM-RESULT               PIC X(21).
014500     05  FILLER                      PIC X(04).
014600 01  WS-TRIM-SRC-COLUMNS REDEFINES WS-TRIM-WORK.
014700     05  FILLER                      PIC X(02).
014800     05  WS-TRIM-SRC-CHAR OCCURS 21 TIMES PIC X(01).
014900     05  FILLER                      PIC X(25).
015000
015100 01  WS-COST-FIELDS.
015200     05  WS-CLEAN-AMOUNT             PIC S9(9)V99 COMP-3.
015300     05  WS-MATCH-SW                 PIC X(1) VALUE "N".
015400         88 COST-MATCH-FOUND      VALUE "Y".
015500     05  WS-ORDER-OPEN-SW             PIC X(1) VALUE "N".
015600         88 ORDER-IS-OPEN         VALUE "Y".
015700     05  WS-FOUND-OPEN-SW             PIC X(1) VALUE "N".
015800         88 FOUND-ORDER-IS-OPEN   VALUE "Y".
015900     05  FILLER                      PIC X(02).
016000 01  WS-COST-FIELDS-VIEW REDEFINES WS-COST-FIELDS.
016100     05  FILLER                      PIC X(06).
016200     05  WS-MATCH-SW-BYTE            PIC X(1).
016300     05  WS-OPEN-SW-BYTE              PIC X(1).
016400     05  WS-FOUND-OPEN-SW-BYTE        PIC X(1).
016500
016600 01  COUNTERS-AND-ACCUMULATORS.
016700     05  UNI-RECS-READ                PIC 9(7) COMP VALUE 0.
016800     05  ENR-RECS-READ                PIC 9(7) COMP VALUE 0.
016900     05  ENR-RECS-MATCHED              PIC 9(7) COMP VALUE 0.
017000     05  ENR-RECS-DEFAULTED            PIC 9(7) COMP VALUE 0.
017100     05  WS-OPEN-ORDER-COUNT          PIC 9(7) COMP VALUE 0.
017200     05  FILLER                      PIC X(02).
017300
017400 77  MORE-UNI-SW                     PIC X(1) VALUE "Y".
017500     88 MORE-UNI                  VALUE "Y".
017600     88 NO-MORE-UNI-ROWS          VALUE "N".
017700 77  MORE-ENR-SW                     PIC X(1) VALUE "Y".
017800     88 MORE-ENR                  VALUE "Y".
017900     88 NO-MORE-ENR-ROWS          VALUE "N".
018000
018100 77  PARA-NAME                       PIC X(20) VALUE SPACES.
018200
018300 PROCEDURE DIVISION.
018400 000-HOUSEKEEPING.
018500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018600     PERFORM 900-READ-UNIFIED THRU 900-EXIT.
018700     PERFORM 300-ACCUM-COSTS THRU 300-EXIT
018800             UNTIL NO-MORE-UNI-ROWS.
018900
019000     CLOSE OSUNIFID.
019100     PERFORM 950-READ-ENRICHED THRU 950-EXIT.
019200     PERFORM 500-MATCH-ENRICHED THRU 500-EXIT
019300             UNTIL NO-MORE-ENR-ROWS.
019400
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     STOP RUN.
019700
019800 300-ACCUM-COSTS.
019900     MOVE "300-ACCUM-COSTS" TO PARA-NAME.
020000     ADD 1 TO UNI-RECS-READ.
020100     MOVE OSU-IDENTIFIER TO WS-TRIM-SRC.
020200     PERFORM 210-TRIM-IDENTIFIER THRU 210-EXIT.
020300     PERFORM 215-CHECK-ORDER-OPEN THRU 215-EXIT.
020400     CALL "CURCLEN" USING OSU-COST-RAW, WS-CLEAN-AMOUNT.
020500     PERFORM 310-STORE-COST THRU 310-EXIT.
020600     PERFORM 900-READ-UNIFIED THRU 900-EXIT.
020700 300-EXIT.
020800     EXIT.
020900
021000 210-TRIM-IDENTIFIER.
021100     MOVE "210-TRIM-IDENTIFIER" TO PARA-NAME.
021200     MOVE 0 TO WS-TRIM-LEAD.
021300     INSPECT WS-TRIM-SRC TALLYING WS-TRIM-LEAD FOR LEADING SPACES.
021400     IF  WS-TRIM-LEAD < 21
021500         MOVE WS-TRIM-SRC(WS-TRIM-LEAD + 1: ) TO WS-TRIM-RESULT
021600     ELSE
021700         MOVE SPACES TO WS-TRIM-RESULT
021800     END-IF.
021900 210-EXIT.
022000     EXIT.
022100
022200 215-CHECK-ORDER-OPEN.
022300     MOVE "215-CHECK-ORDER-OPEN" TO PARA-NAME.
022400     IF  OSU-END-DATE = SPACES
022500         MOVE "Y" TO WS-ORDER-OPEN-SW
022600     ELSE
022700         MOVE "N" TO WS-ORDER-OPEN-SW
022800     END-IF.
022900 215-EXIT.
023000     EXIT.
023100
023200 310-STORE-COST.
023300     MOVE "310-STORE-COST" TO PARA-NAME.
023400     SET CST-IDX TO 1.
023500     SEARCH CST-TBL-ENTRY
023600         AT END
023700             PERFORM 320-ADD-NEW-COST THRU 320-EXIT
023800         WHEN CST-TBL-IDENTIFIER(CST-IDX) = WS-TRIM-RESULT
023900             ADD WS-CLEAN-AMOUNT TO CST-TBL-AMOUNT(CST-IDX)
024000             IF  ORDER-IS-OPEN
024100                 MOVE "Y" TO CST-TBL-OPEN-SW(CST-IDX)
024200             END-IF
024300     END-SEARCH.
024400 310-EXIT.
024500     EXIT.
024600
024700 320-ADD-NEW-COST.
024800     MOVE "320-ADD-NEW-COST" TO PARA-NAME.
024900     IF  COST-TABLE-COUNT < COST-TABLE-MAX
025000         ADD 1 TO COST-TABLE-COUNT
025100         SET CST-IDX TO COST-TABLE-COUNT
025200         MOVE WS-TRIM-RESULT   TO CST-TBL-IDENTIFIER(CST-IDX)
025300         MOVE WS-CLEAN-AMOUNT  TO CST-TBL-AMOUNT(CST-IDX)
025400         MOVE WS-ORDER-OPEN-SW TO CST-TBL-OPEN-SW(CST-IDX)
025500     ELSE
025600         DISPLAY "*** COST TABLE FULL - IDENTIFIER DROPPED"
025700     END-IF.
025800 320-EXIT.
025900     EXIT.
026000
026100 500-MATCH-ENRICHED.
026200     MOVE "500-MATCH-ENRICHED" TO PARA-NAME.
026300     ADD 1 TO ENR-RECS-READ.
026400     MOVE EQE-IDENTIFIER TO WS-TRIM-SRC.
026500     PERFORM 210-TRIM-IDENTIFIER THRU 210-EXIT.
026600     PERFORM 510-LOOKUP-COST THRU 510-EXIT.
026700     IF  COST-MATCH-FOUND
026800         ADD 1 TO ENR-RECS-MATCHED
026900         IF  FOUND-ORDER-IS-OPEN
027000             ADD 1 TO WS-OPEN-ORDER-COUNT
027100         END-IF
027200     ELSE
027300         PERFORM 520-DEFAULT-COST THRU 520-EXIT
027400         ADD 1 TO ENR-RECS-DEFAULTED
027500     END-IF.
027600     PERFORM 530-WRITE-MASTER THRU 530-EXIT.
027700     PERFORM 950-READ-ENRICHED THRU 950-EXIT.
027800 500-EXIT.
027900     EXIT.
028000
028100 510-LOOKUP-COST.
028200     MOVE "510-LOOKUP-COST" TO PARA-NAME.
028300     MOVE "N" TO WS-MATCH-SW.
028400     MOVE "N" TO WS-FOUND-OPEN-SW.
028500     MOVE 0   TO WS-CLEAN-AMOUNT.
028600     SET CST-IDX TO 1.
028700     SEARCH CST-TBL-ENTRY
028800         AT END
028900             CONTINUE
029000         WHEN CST-TBL-IDENTIFIER(CST-IDX) = WS-TRIM-RESULT
029100             MOVE "Y" TO WS-MATCH-SW
029200             MOVE CST-TBL-AMOUNT(CST-IDX) TO WS-CLEAN-AMOUNT
029300             MOVE CST-TBL-OPEN-SW(CST-IDX) TO WS-FOUND-OPEN-SW
029400     END-SEARCH.
029500 510-EXIT.
029600     EXIT.
029700
029800 520-DEFAULT-COST.
029900     MOVE "520-DEFAULT-COST" TO PARA-NAME.
030000     MOVE 0 TO WS-CLEAN-AMOUNT.
030100 520-EXIT.
030200     EXIT.
030300
030400 530-WRITE-MASTER.
030500     MOVE "530-WRITE-MASTER" TO PARA-NAME.
030600     MOVE EQE-IDENTIFIER       TO EQM-IDENTIFIER.
030700     MOVE EQE-EQUIP-TYPE       TO EQM-EQUIP-TYPE.
030800     MOVE EQE-MODEL            TO EQM-MODEL.
030900     MOVE EQE-BRAND            TO EQM-BRAND.
031000     MOVE EQE-LOCATION         TO EQM-LOCATION.
031100     MOVE EQE-CRITICALITY      TO EQM-CRITICALITY.
031200     MOVE EQE-ACQ-DATE         TO EQM-ACQ-DATE.
031300     MOVE "Em uso"             TO EQM-STATUS.
031400     MOVE EQE-ACQ-VALUE        TO EQM-ACQ-VALUE.
031500     MOVE WS-CLEAN-AMOUNT      TO EQM-EXT-COST-TOTAL.
031600     MOVE 0                    TO EQM-PRIORITY-SCORE.
031700     WRITE EQP-MASTER-RECORD.
031800 530-EXIT.
031900     EXIT.
032000
032100 800-OPEN-FILES.
032200     MOVE "800-OPEN-FILES" TO PARA-NAME.
032300     OPEN INPUT OSUNIFID.
032400     OPEN INPUT EQPENR.
032500     OPEN OUTPUT EQPMSTR.
032600 800-EXIT.
032700     EXIT.
032800
032900 850-CLOSE-FILES.
033000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033100     CLOSE EQPENR, EQPMSTR.
033200 850-EXIT.
033300     EXIT.
033400
033500 900-READ-UNIFIED.
033600     MOVE "900-READ-UNIFIED" TO PARA-NAME.
033700     READ OSUNIFID
033800         AT END
033900             MOVE "N" TO MORE-UNI-SW
034000     END-READ.
034100 900-EXIT.
034200     EXIT.
034300
034400 950-READ-ENRICHED.
034500     MOVE "950-READ-ENRICHED" TO PARA-NAME.
034600     READ EQPENR
034700         AT END
034800             MOVE "N" TO MORE-ENR-SW
034900     END-READ.
035000 950-EXIT.
035100     EXIT.
035200
035300 999-CLEANUP.
035400     MOVE "999-CLEANUP" TO PARA-NAME.
035500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035600     DISPLAY "CSTCONSL - ORDER ROWS READ ...... " UNI-RECS-READ.
035700     DISPLAY "CSTCONSL - ENRICHED ROWS READ .... " ENR-RECS-READ.
035800     DISPLAY "CSTCONSL - COST-MATCHED ... " ENR-RECS-MATCHED.
035900     DISPLAY "CSTCONSL - COST-DEFAULTED . " ENR-RECS-DEFAULTED.
036000     DISPLAY "CSTCONSL - EQUIP IN MAINT (OPEN OS) "
036100             WS-OPEN-ORDER-COUNT.
036200     DISPLAY "NORMAL END OF JOB CSTCONSL".
036300 999-EXIT.
036400     EXIT.
